000100******************************************************************
000200* FECHA       : 09/03/1991                                       *
000300* PROGRAMADOR : J. ESCOBAR (JESC)                                *
000400* APLICACION  : MOTOR DE NEGOCIACION BTC/JPY                     *
000500* PROGRAMA    : GRDENG1                                          *
000600* TIPO        : BATCH (SUBPROGRAMA CALLED)                       *
000700* DESCRIPCION : ARMA LA TABLA DE NIVELES DE LA ESTRATEGIA DE     *
000800*             : GRID DE RANGO (COMPRA/VENTA ESCALONADA ENTRE UN  *
000900*             : MINIMO Y UN MAXIMO) Y EVALUA CADA VELA CONTRA    *
001000*             : ESOS NIVELES PARA EL MOTOR DE SIMULACION.        *
001100* ARCHIVOS    : NINGUNO (TRABAJA SOLO SOBRE MEMORIA)             *
001200* ACCION (ES) : A=ARMA NIVELES, E=EVALUA VELA                    *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 241191                                           *
001500* NOMBRE      : MOTOR DE GRID DE RANGO - NEGOCIACION BTC/JPY     *
001600* DESCRIPCION : SUBPROGRAMA DE CALCULO                           *
001700******************************************************************
001800*                  B I T A C O R A   D E   C A M B I O S         *
001900******************************************************************
002000* 09/03/1991 JESC BPM/RATIONAL 241191: VERSION INICIAL. ARMADO   *
002100*                 DE NIVELES EQUIESPACIADOS ENTRE MINIMO/MAXIMO. *
002200* 14/08/1992 JESC BPM/RATIONAL 241350: SE AGREGA EVALUACION DE   *
002300*                 COMPRA/VENTA POR NIVEL TOCADO EN LA VELA.      *
002400* 19/05/1994 RMLR BPM/RATIONAL 241790: SE AGREGA FILTRO DE       *
002500*                 TENDENCIA EMA-200 PARA EVITAR COMPRAS EN       *
002600*                 NIVELES BAJO LA TENDENCIA.                     *
002700* 30/01/1995 RMLR BPM/RATIONAL 241910: AJUSTE DE REDONDEO EN     *
002800*                 PRECIO DE NIVELES (ROUNDED EN TODO COMPUTE).   *
002900* 11/09/1998 JESC BPM/RATIONAL 242206: REVISION Y2K. SIN CAMBIOS,*
003000*                 ESTE PROGRAMA NO MANEJA FECHAS DE DOS DIGITOS. *
003100* 14/03/1999 RMLR BPM/RATIONAL 242251: CIERRE DE REVISION Y2K.   *
003200* 06/06/2001 JESC BPM/RATIONAL 242512: SE ACLARA QUE EL ULTIMO   *
003300*                 NIVEL (EL MAS ALTO) NUNCA VENDE, SOLO COMPRA   *
003400*                 O QUEDA COMO TECHO DE VENTA DEL PENULTIMO.     *
003500* 19/02/2004 GLMZ BPM/RATIONAL 242891: SE CORRIGE EVALUACION DE  *
003600*                 LA EMA-200 NO DEFINIDA: SE TRATA COMO CERO     *
003700*                 PARA QUE LAS COMPRAS PROSIGAN (COMPORTAMIENTO  *
003800*                 HEREDADO, NO SE DEBE ALTERAR SIN AUTORIZACION).*
003900* 23/08/2007 GLMZ BPM/RATIONAL 243121: SE REESCRIBEN LOS CICLOS  *
004000*                 DE VENTANA COMO SECCIONES APARTE (NORMA DE     *
004100*                 PROGRAMACION ESTRUCTURADA DEL DEPARTAMENTO).   *
004200* 23/08/2007 GLMZ BPM/RATIONAL 243122: SE TRASLADA AL MOTOR DE   *
004300*                 SIMULACION (BTCORE1) LA DECISION DE COMPRA Y   *
004400*                 VENTA POR NIVEL Y EL ESTADO DE POSICION, QUE    *
004500*                 DEPENDEN DEL EFECTIVO Y LA EXISTENCIA REALES.   *
004600*                 ESTE PROGRAMA SOLO ARMA NIVELES Y DEJA LISTA LA *
004700*                 TENDENCIA EMA-200 POR VELA PARA ESE MOTOR.      *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    GRDENG1.
005100 AUTHOR.        J. ESCOBAR.
005200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - TARJETA Y NEGOCIACION.
005300 DATE-WRITTEN.  09/03/1991.
005400 DATE-COMPILED. 09/03/1991.
005500 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*           AREAS DE TRABAJO PARA ARMADO Y EVALUACION DE GRID    *
006700******************************************************************
006800 01  WKS-INDICES.
006900     05 WKS-T                       PIC 9(05) COMP VALUE ZERO.
007000     05 WKS-N                       PIC 9(05) COMP VALUE ZERO.
007100     05 WKS-N-R REDEFINES WKS-N     PIC 9(05) COMP.
007200     05 WKS-CONTADOR                PIC 9(05) COMP VALUE ZERO.
007300     05 FILLER                     PIC X(01) VALUE SPACES.
007400 01  WKS-VALORES-RANGO.
007500     05 WKS-AMPLITUD                PIC S9(9)V9(2) VALUE ZERO.
007600     05 WKS-PASO-NIVEL              PIC S9(9)V9(2) VALUE ZERO.
007700     05 WKS-NIVEL-PRECIO            PIC S9(9)V9(2) VALUE ZERO.
007800     05 FILLER                     PIC X(01) VALUE SPACES.
007900 01  WKS-VALORES-EMA200.
008000     05 WKS-EMA-TENDENCIA           PIC S9(9)V9(6) VALUE ZERO.
008100     05 WKS-K-TENDENCIA             PIC S9(1)V9(6) VALUE ZERO.
008200     05 WKS-TENDENCIA-BANDERA       PIC 9(01) VALUE ZERO.
008300         88 WKS-TENDENCIA-DEFINIDA          VALUE 1.
008400     05 FILLER                     PIC X(01) VALUE SPACES.
008500 01  WKS-VALORES-EMA200-R REDEFINES WKS-VALORES-EMA200.
008600*    --> VISTA COMPACTA PARA DISPLAY DE DIAGNOSTICO EN SPOOL.
008700     05 WKS-DEPURA-TENDENCIA        PIC S9(9)V9(6).
008800     05 FILLER                      PIC S9(1)V9(6).
008900     05 FILLER                      PIC 9(01).
009000******************************************************************
009100*     AREA DE DEPURACION - ULTIMO TIMESTAMP TRATADO, DESGLOSADA  *
009200*     EN ANIO/MES/DIA PARA DISPLAY DE DIAGNOSTICO EN SPOOL.      *
009300******************************************************************
009400 01  WKS-TIEMPO-DEPURA              PIC X(19) VALUE SPACES.
009500 01  WKS-TIEMPO-DEPURA-R REDEFINES WKS-TIEMPO-DEPURA.
009600     05 WKS-TD-ANIO                 PIC X(04).
009700     05 FILLER                      PIC X(01).
009800     05 WKS-TD-MES                  PIC X(02).
009900     05 FILLER                      PIC X(01).
010000     05 WKS-TD-DIA                  PIC X(02).
010100     05 FILLER                      PIC X(09).
010200 LINKAGE SECTION.
010300     COPY BTLINK1.
010400     COPY CNDREC1.
010500     COPY GRDREC1.
010600 PROCEDURE DIVISION USING LNK-BT-PARMS, WKS-TABLA-CANDLES,
010700                          WKS-TABLA-GRID.
010800******************************************************************
010900*     SECCION PRINCIPAL - ARMA LOS NIVELES Y LUEGO LOS EVALUA    *
011000*     VELA POR VELA EN EL ORDEN EN QUE FUERON CARGADAS.          *
011100******************************************************************
011200 000-MAIN SECTION.
011300     PERFORM ARMA-NIVELES-GRID
011400     MOVE 1 TO WKS-T
011500     PERFORM EVALUA-GRID-1-VELA UNTIL WKS-T > WKS-TOTAL-CANDLES
011600     GOBACK.
011700 000-MAIN-E. EXIT.
011800******************************************************************
011900*   ARMA-NIVELES-GRID - CALCULA N+1 NIVELES EQUIESPACIADOS       *
012000*   ENTRE LNK-GRID-MIN Y LNK-GRID-MAX. EL NIVEL CERO ES EL       *
012100*   MINIMO, EL NIVEL N ES EL MAXIMO.                             *
012200******************************************************************
012300 ARMA-NIVELES-GRID SECTION.
012400     COMPUTE WKS-AMPLITUD = LNK-GRID-MAX - LNK-GRID-MIN
012500     DIVIDE WKS-AMPLITUD BY LNK-GRID-NIVELES
012600             GIVING WKS-PASO-NIVEL ROUNDED
012700     MOVE ZERO TO WKS-N
012800     MOVE 0 TO WKS-TOTAL-GRID-NIVELES
012900     PERFORM ARMA-UN-NIVEL-GRID UNTIL WKS-N > LNK-GRID-NIVELES.
013000 ARMA-NIVELES-GRID-E. EXIT.
013100 ARMA-UN-NIVEL-GRID SECTION.
013200     COMPUTE WKS-NIVEL-PRECIO ROUNDED =
013300         LNK-GRID-MIN + (WKS-PASO-NIVEL * WKS-N)
013400     ADD 1 TO WKS-TOTAL-GRID-NIVELES
013500     SET IX-GRD TO WKS-TOTAL-GRID-NIVELES
013600     MOVE WKS-NIVEL-PRECIO TO GRD-PRECIO (IX-GRD)
013700     MOVE 0 TO GRD-STATUS (IX-GRD)
013800     ADD 1 TO WKS-N.
013900 ARMA-UN-NIVEL-GRID-E. EXIT.
014000******************************************************************
014100*   EVALUA-GRID-1-VELA - PARA LA VELA ACTUAL, DEJA LISTA LA       *
014200*   TENDENCIA EMA-200 EN LA TABLA DE VELAS (TBL-EMA200/BANDERA)   *
014300*   PARA QUE EL MOTOR DE SIMULACION (BTCORE1) LA USE AL EVALUAR   *
014400*   EL FILTRO DE CADA NIVEL. LA DECISION DE COMPRA/VENTA POR      *
014500*   NIVEL (TOQUE DE PRECIO, ESTADO DE POSICION, INSTRUCCION       *
014600*   242512 DE QUE EL NIVEL MAS ALTO NUNCA VENDE) SE EVALUA ALLA,  *
014700*   DONDE SE CONOCE EL EFECTIVO Y LA EXISTENCIA REALES (243122).  *
014800******************************************************************
014900 EVALUA-GRID-1-VELA SECTION.
015000     PERFORM ACTUALIZA-TENDENCIA-EMA200
015100     MOVE WKS-EMA-TENDENCIA    TO TBL-EMA200 (WKS-T)
015200     MOVE WKS-TENDENCIA-BANDERA TO TBL-EMA200-BANDERA (WKS-T)
015300     MOVE TBL-TIMESTAMP (WKS-T) TO WKS-TIEMPO-DEPURA
015400     ADD 1 TO WKS-T.
015500 EVALUA-GRID-1-VELA-E. EXIT.
015600******************************************************************
015700*   ACTUALIZA-TENDENCIA-EMA200 - EMA DE TENDENCIA SOBRE EL       *
015800*   CIERRE, RECALCULADA DESDE EL INICIO DE LA SERIE HASTA LA     *
015900*   VELA ACTUAL (NO QUEDA DEFINIDA SINO HASTA TENER 200          *
016000*   REGISTROS). EMA NO DEFINIDA SE TRATA COMO CERO (242891).     *
016100******************************************************************
016200 ACTUALIZA-TENDENCIA-EMA200 SECTION.
016300     COMPUTE WKS-K-TENDENCIA ROUNDED = 2 / (200 + 1)
016400     MOVE TBL-CLOSE (1) TO WKS-EMA-TENDENCIA
016500     MOVE ZERO TO WKS-TENDENCIA-BANDERA WKS-CONTADOR
016600     PERFORM AVANZA-TENDENCIA-EMA200
016700             UNTIL WKS-CONTADOR >= WKS-T - 1.
016800 ACTUALIZA-TENDENCIA-EMA200-E. EXIT.
016900 AVANZA-TENDENCIA-EMA200 SECTION.
017000     ADD 1 TO WKS-CONTADOR
017100     COMPUTE WKS-EMA-TENDENCIA ROUNDED =
017200         (TBL-CLOSE (WKS-CONTADOR + 1) * WKS-K-TENDENCIA) +
017300         (WKS-EMA-TENDENCIA * (1 - WKS-K-TENDENCIA))
017400     IF WKS-CONTADOR + 1 >= 200
017500         MOVE 1 TO WKS-TENDENCIA-BANDERA
017600     END-IF.
017700 AVANZA-TENDENCIA-EMA200-E. EXIT.
