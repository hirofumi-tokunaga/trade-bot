000100******************************************************************
000200*              R E S U L T A D O S   D E L   B A R R I D O       *
000300******************************************************************
000400* COPY       : OPTREC1                                           *
000500* APLICACION : MOTOR DE NEGOCIACION BTC/JPY                      *
000600* DESCRIPCION: UN REGISTRO POR CADA COMBINACION DE PARAMETROS    *
000700*              PROBADA POR EL OPTIMIZADOR (OPTIMIZER-REPORT).   *
000800* AUTOR      : J. ESCOBAR (JESC)                                 *
000900* FECHA      : 09/03/1991                                        *
001000******************************************************************
001100 01  WKS-OPT-RESULT.
001200     05 OPT-VENTANA                PIC 9(05)      VALUE ZEROS.
001300     05 OPT-ATR-UMBRAL              PIC S9(1)V9(5) VALUE ZEROS.
001400     05 OPT-SL-PCT                  PIC S9(1)V9(5) VALUE ZEROS.
001500     05 OPT-TP-PCT                  PIC S9(1)V9(5) VALUE ZEROS.
001600     05 OPT-TRAIL-PCT               PIC S9(1)V9(5) VALUE ZEROS.
001700     05 OPT-GANANCIA                PIC S9(11)V9(2) VALUE ZEROS.
001800     05 OPT-DRAWDOWN-MAX-PCT        PIC S9(3)V9(2)  VALUE ZEROS.
001900     05 OPT-OPERACIONES             PIC 9(07)       VALUE ZEROS.
002000     05 OPT-GRID-NIVELES            PIC 9(05)       VALUE ZEROS.
002100     05 OPT-GRID-FILTRO-EMA         PIC 9(01)       VALUE ZEROS.
002200         88 OPT-GRID-FILTRO-ON               VALUE 1.
002300******************************************************************
002400*        T A B L A   D E   R E S U L T A D O S   D E L   BARRIDO*
002500******************************************************************
002600     05 FILLER                     PIC X(01) VALUE SPACES.
002700 01  WKS-TABLA-OPT-DONCHIAN.
002800     05 WKS-TOTAL-OPT-DON          PIC 9(03) COMP VALUE ZEROS.
002900     05 WKS-OPT-DON-ITEM OCCURS 216 TIMES
003000                         INDEXED BY IX-OPD, IX-OPD2.
003100        10 TBL-OPT-DON-RESULT.
003200           15 TBL-OD-VENTANA          PIC 9(05).
003300           15 TBL-OD-ATR-UMBRAL       PIC S9(1)V9(5).
003400           15 TBL-OD-SL-PCT           PIC S9(1)V9(5).
003500           15 TBL-OD-TP-PCT           PIC S9(1)V9(5).
003600           15 TBL-OD-TRAIL-PCT        PIC S9(1)V9(5).
003700           15 TBL-OD-GANANCIA         PIC S9(11)V9(2).
003800           15 TBL-OD-DRAWDOWN-MAX-PCT PIC S9(3)V9(2).
003900           15 TBL-OD-OPERACIONES      PIC 9(07).
004000     05 FILLER                     PIC X(01) VALUE SPACES.
004100 01  WKS-TABLA-OPT-GRID.
004200     05 WKS-TOTAL-OPT-GRD          PIC 9(02) COMP VALUE ZEROS.
004300     05 WKS-OPT-GRD-ITEM OCCURS 6 TIMES
004400                         INDEXED BY IX-OPG, IX-OPG2.
004500        10 TBL-OPT-GRD-RESULT.
004600           15 TBL-OG-NIVELES          PIC 9(05).
004700           15 TBL-OG-FILTRO-EMA       PIC 9(01).
004800           15 TBL-OG-GANANCIA         PIC S9(11)V9(2).
004900           15 TBL-OG-DRAWDOWN-MAX-PCT PIC S9(3)V9(2).
005000           15 TBL-OG-OPERACIONES      PIC 9(07).
005100******************************************************************
005200*   19/05/1994 RMLR BPM/RATIONAL 241793: AREAS DE INTERCAMBIO     *
005300*   (TEMP) PARA LA ORDENACION POR GANANCIA DESCENDENTE.           *
005400******************************************************************
005500     05 FILLER                     PIC X(01) VALUE SPACES.
005600 01  WKS-OPT-DON-TEMP.
005700     05 TMP-OD-VENTANA          PIC 9(05).
005800     05 TMP-OD-ATR-UMBRAL       PIC S9(1)V9(5).
005900     05 TMP-OD-SL-PCT           PIC S9(1)V9(5).
006000     05 TMP-OD-TP-PCT           PIC S9(1)V9(5).
006100     05 TMP-OD-TRAIL-PCT        PIC S9(1)V9(5).
006200     05 TMP-OD-GANANCIA         PIC S9(11)V9(2).
006300     05 TMP-OD-DRAWDOWN-MAX-PCT PIC S9(3)V9(2).
006400     05 TMP-OD-OPERACIONES      PIC 9(07).
006500     05 FILLER                     PIC X(01) VALUE SPACES.
006600 01  WKS-OPT-GRD-TEMP.
006700     05 TMP-OG-NIVELES          PIC 9(05).
006800     05 TMP-OG-FILTRO-EMA       PIC 9(01).
006900     05 TMP-OG-GANANCIA         PIC S9(11)V9(2).
007000     05 TMP-OG-DRAWDOWN-MAX-PCT PIC S9(3)V9(2).
007100     05 TMP-OG-OPERACIONES      PIC 9(07).
007200******************************************************************
007300*        L I N E A S   I M P R E S A S   D E L   R A N K I N G    *
007400******************************************************************
007500     05 FILLER                     PIC X(01) VALUE SPACES.
007600 01  LIN-OPT-HEADING.
007700     05 LIN-OPT-HEADING-TXT        PIC X(40).
007800     05 FILLER                     PIC X(01) VALUE SPACES.
007900 01  LIN-OPT-RANK-1.
008000     05 FILLER                     PIC X(05) VALUE 'RANK '.
008100     05 LIN-OPT-RANK-NUM           PIC 9.
008200     05 FILLER                     PIC X(10) VALUE '  PROFIT: '.
008300     05 LIN-OPT-PROFIT             PIC -Z,ZZZ,ZZZ,ZZ9.
008400     05 FILLER                     PIC X(10) VALUE ' JPY  DD: '.
008500     05 LIN-OPT-DRAWDOWN           PIC ZZ9.99.
008600     05 FILLER                     PIC X(11) VALUE '%  TRADES: '.
008700     05 LIN-OPT-TRADES             PIC ZZZ,ZZ9.
008800 01  LIN-OPT-DON-PARAMS.
008900     05 FILLER                     PIC X(11) VALUE '   WINDOW: '.
009000     05 LIN-OPT-DON-VENTANA        PIC ZZZZ9.
009100     05 FILLER                     PIC X(07) VALUE '  ATR: '.
009200     05 LIN-OPT-DON-ATR            PIC 9.99999.
009300     05 FILLER                     PIC X(06) VALUE '  SL: '.
009400     05 LIN-OPT-DON-SL             PIC 9.99999.
009500     05 FILLER                     PIC X(06) VALUE '  TP: '.
009600     05 LIN-OPT-DON-TP             PIC 9.99999.
009700     05 FILLER                     PIC X(09) VALUE '  TRAIL: '.
009800     05 LIN-OPT-DON-TRAIL          PIC 9.99999.
009900 01  LIN-OPT-GRID-PARAMS.
010000     05 FILLER                     PIC X(11) VALUE '   LEVELS: '.
010100     05 LIN-OPT-GRID-NIVELES       PIC ZZZZ9.
010200     05 FILLER                     PIC X(14) VALUE '  EMA-FILTER: '.
010300     05 LIN-OPT-GRID-FILTRO        PIC X(03).
010400     05 FILLER                     PIC X(29) VALUE SPACES.
