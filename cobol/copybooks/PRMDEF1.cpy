000100******************************************************************
000200*              P A R A M E T R O S   P O R   D E F E C T O       *
000300******************************************************************
000400* COPY       : PRMDEF1                                           *
000500* APLICACION : MOTOR DE NEGOCIACION BTC/JPY                      *
000600* DESCRIPCION: CONSTANTES DE NEGOCIO (CONFIG-DEFAULTS). SE      *
000700*              SUSTITUYEN DESDE SYSIN UNICAMENTE CUANDO EL      *
000800*              PROGRAMA LO INDIQUE EXPRESAMENTE.                *
000900* AUTOR      : J. ESCOBAR (JESC)                                 *
001000* FECHA      : 09/03/1991                                        *
001100******************************************************************
001200 01  WKS-PARAMETROS-DEFECTO.
001300*    --> BALANCE Y COMISIONES
001400     05 DEF-BALANCE-INICIAL        PIC S9(11)V9(2) VALUE
001500                                                 1000000.00.
001600     05 DEF-COMISION-TAKER         PIC S9(1)V9(6)  VALUE 0.001200.
001700     05 DEF-COMISION-MAKER         PIC S9(1)V9(6)  VALUE -0.000200.
001800*    --> SMA (CORTO / LARGO)
001900     05 DEF-SMA-CORTO              PIC 9(03)       VALUE 005.
002000     05 DEF-SMA-LARGO              PIC 9(03)       VALUE 020.
002100*    --> MACD + FILTROS (FIJOS)
002200     05 DEF-MACD-RAPIDA            PIC 9(03)       VALUE 012.
002300     05 DEF-MACD-LENTA             PIC 9(03)       VALUE 026.
002400     05 DEF-MACD-SENAL             PIC 9(03)       VALUE 009.
002500     05 DEF-RSI-PERIODO            PIC 9(03)       VALUE 014.
002600     05 DEF-RSI-TECHO              PIC 9(03)       VALUE 070.
002700     05 DEF-EMA-TENDENCIA          PIC 9(03)       VALUE 200.
002800*    --> DONCHIAN + ATR (RECOMENDADOS)
002900     05 DEF-DONCHIAN-VENTANA       PIC 9(05)       VALUE 00240.
003000     05 DEF-ATR-PERIODO            PIC 9(03)       VALUE 014.
003100     05 DEF-ATR-UMBRAL             PIC S9(1)V9(5)  VALUE 0.00300.
003200     05 DEF-STOP-LOSS-PCT          PIC S9(1)V9(5)  VALUE 0.05000.
003300     05 DEF-TAKE-PROFIT-PCT        PIC S9(1)V9(5)  VALUE 0.15000.
003400     05 DEF-TRAILING-STOP-PCT      PIC S9(1)V9(5)  VALUE 0.05000.
003500*    --> GRID (RANGO)
003600     05 DEF-GRID-NIVELES           PIC 9(05)       VALUE 00050.
003700     05 DEF-GRID-CANTIDAD          PIC S9(3)V9(6)  VALUE 0.010000.
003800     05 DEF-GRID-FILTRO-EMA        PIC 9(01)       VALUE 1.
003900     05 FILLER                     PIC X(01) VALUE SPACES.
