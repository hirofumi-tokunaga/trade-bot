000100******************************************************************
000200*              B I T A C O R A   D E   O P E R A C I O N E S     *
000300******************************************************************
000400* COPY       : TRDREC1                                           *
000500* APLICACION : MOTOR DE NEGOCIACION BTC/JPY                      *
000600* DESCRIPCION: UN REGISTRO POR CADA OPERACION EJECUTADA          *
000700*              (TRADE-LOG). SALIDA EN LINE SEQUENTIAL.           *
000800* AUTOR      : J. ESCOBAR (JESC)                                 *
000900* FECHA      : 09/03/1991                                        *
001000******************************************************************
001100 01  REG-TRDLOG.
001200     05 TRD-TIMESTAMP              PIC X(19).
001300     05 FILLER                     PIC X(01) VALUE SPACES.
001400     05 TRD-TIPO                   PIC X(20).
001500     05 FILLER                     PIC X(01) VALUE SPACES.
001600     05 TRD-PRECIO                 PIC S9(9)V9(2).
001700     05 FILLER                     PIC X(01) VALUE SPACES.
001800     05 TRD-CANTIDAD               PIC S9(3)V9(6).
001900     05 FILLER                     PIC X(01) VALUE SPACES.
002000     05 TRD-COMISION               PIC S9(9)V9(2).
002100******************************************************************
002200*        L I N E A   I M P R E S A   D E   B I T A C O R A       *
002300*   COLUMNAS: TIMESTAMP(19) TIPO(20) PRECIO(Z,ZZZ,ZZ9.99)        *
002400*             CANTIDAD(9.999999) COMISION(-Z,ZZZ,ZZ9.99)         *
002500******************************************************************
002600 01  LIN-TRDLOG.
002700     05 LIN-TRD-TIMESTAMP          PIC X(19).
002800     05 FILLER                     PIC X(02) VALUE SPACES.
002900     05 LIN-TRD-TIPO               PIC X(20).
003000     05 FILLER                     PIC X(02) VALUE SPACES.
003100     05 LIN-TRD-PRECIO             PIC Z,ZZZ,ZZ9.99.
003200     05 FILLER                     PIC X(02) VALUE SPACES.
003300     05 LIN-TRD-CANTIDAD           PIC 9.999999.
003400     05 FILLER                     PIC X(02) VALUE SPACES.
003500     05 LIN-TRD-COMISION           PIC -Z,ZZZ,ZZ9.99.
003600     05 FILLER                     PIC X(13) VALUE SPACES.
003700******************************************************************
003800*        T A B L A   D E   B I T A C O R A   E N   M E M O R I A *
003900*   TOPE 20,000 OPERACIONES POR CORRIDA (HOLGADO PARA GRID)      *
004000******************************************************************
004100 01  WKS-TABLA-TRDLOG.
004200     05 WKS-TOTAL-TRDLOG           PIC 9(05) COMP VALUE ZEROS.
004300     05 WKS-TRDLOG-ITEM OCCURS 20000 TIMES
004400                        INDEXED BY IX-TRD.
004500        10 TBL-TRD-TIMESTAMP       PIC X(19).
004600        10 TBL-TRD-TIPO            PIC X(20).
004700        10 TBL-TRD-PRECIO          PIC S9(9)V9(2).
004800        10 TBL-TRD-CANTIDAD        PIC S9(3)V9(6).
004900        10 TBL-TRD-COMISION        PIC S9(9)V9(2).
005000     05 FILLER                     PIC X(01) VALUE SPACES.
