000100******************************************************************
000200* FECHA       : 22/04/1994                                       *
000300* PROGRAMADOR : R. MORALES (RMLR)                                *
000400* APLICACION  : MOTOR DE NEGOCIACION BTC/JPY                      *
000500* PROGRAMA    : OPTMIZ1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : JOB DE BARRIDO DE PARAMETROS (OPTIMIZADOR). CARGA *
000800*             : LA VELA DE MERCADO UNA SOLA VEZ Y CORRE EL MOTOR  *
000900*             : DE SIMULACION REPETIDAMENTE SOBRE LA REJILLA DE   *
001000*             : COMBINACIONES DE DONCHIAN (216 CORRIDAS) Y DE     *
001100*             : GRID DE RANGO (6 CORRIDAS), ORDENA CADA CONJUNTO  *
001200*             : POR GANANCIA Y PUBLICA LAS TRES MEJORES DE CADA   *
001300*             : UNO EN EL REPORTE DE OPTIMIZACION.                *
001400* ARCHIVOS    : MRKDAT1=E, OPTRPT1=S                              *
001500* ACCION (ES) : E=EJECUTA BARRIDO COMPLETO                        *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 241793                                           *
001800* NOMBRE      : JOB DE OPTIMIZACION - NEGOCIACION BTC/JPY        *
001900* DESCRIPCION : PROGRAMA PRINCIPAL (BATCH)                       *
002000******************************************************************
002100*                  B I T A C O R A   D E   C A M B I O S         *
002200******************************************************************
002300* 22/04/1994 RMLR BPM/RATIONAL 241793: VERSION INICIAL. BARRIDO   *
002400*                 DONCHIAN (216) Y GRID (6), ORDENACION POR       *
002500*                 SELECCION, IMPRESION DE LAS TRES MEJORES.       *
002600* 19/05/1994 RMLR BPM/RATIONAL 241793: SE CALCULA EL RANGO DE     *
002700*                 GRID (MINIMO/MAXIMO) A PARTIR DE LA PROPIA      *
002800*                 VELA CARGADA, EN LUGAR DE PEDIRLO POR SYSIN.    *
002900* 11/09/1998 JESC BPM/RATIONAL 242209: REVISION Y2K. SIN CAMBIOS, *
003000*                 EL TIMESTAMP DE LA VELA YA TRAE AAAA DE CUATRO  *
003100*                 DIGITOS.                                        *
003200* 14/03/1999 RMLR BPM/RATIONAL 242254: CIERRE DE REVISION Y2K.    *
003300* 06/06/2001 JESC BPM/RATIONAL 242515: SE LIMITA LA CARGA DE      *
003400*                 VELAS A 8,760 REGISTROS, IGUAL QUE BTMAIN1.     *
003500* 23/08/2007 GLMZ BPM/RATIONAL 243126: CADA CORRIDA DEL BARRIDO   *
003600*                 SE EJECUTA CON LNK-ESCRIBE-DETALLE APAGADO; NO  *
003700*                 INTERESA LA BITACORA DE CADA CORRIDA, SOLO EL   *
003800*                 RESUMEN.                                        *
003900* 14/11/2008 GLMZ BPM/RATIONAL 243341: MISMA CORRECCION QUE        *
004000*                 BTMAIN1/243340: LEE-UNA-VELA NO CORTABA EN 8,760 *
004100*                 REGISTROS, SOLO LO DECIA EL COMENTARIO DE 242515.*
004200* 20/11/2008 GLMZ BPM/RATIONAL 243345: SE RENUMERAN LOS PARRAFOS  *
004300*                 DEL PROCEDURE DIVISION (000- A 090-) Y SE         *
004400*                 ENLAZAN POR PERFORM ... THRU, SEGUN LA NORMA      *
004500*                 VIGENTE DE PROGRAMACION ESTRUCTURADA DEL          *
004600*                 DEPARTAMENTO, IGUAL QUE BTMAIN1/243345.           *
004700* 24/11/2008 GLMZ BPM/RATIONAL 243351: SE AGREGAN LAS VARIABLES  *
004800*                 FS-MRKDAT1/FS-OPTRPT1 A WORKING-STORAGE; IGUAL *
004900*                 CORRECCION QUE BTMAIN1/243350.                  *
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    OPTMIZ1.
005300 AUTHOR.        R. MORALES.
005400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - TARJETA Y NEGOCIACION.
005500 DATE-WRITTEN.  22/04/1994.
005600 DATE-COMPILED. 22/04/1994.
005700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT MARKET-DATA     ASSIGN   TO MRKDAT1
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-MRKDAT1.
006700     SELECT OPTIMIZER-REPORT ASSIGN  TO OPTRPT1
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS FS-OPTRPT1.
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007400******************************************************************
007500 FD MARKET-DATA.
007600 01  REG-CANDLE-ENT.
007700     05 ENT-TIMESTAMP              PIC X(19).
007800     05 ENT-OPEN                   PIC S9(9)V9(2).
007900     05 ENT-HIGH                   PIC S9(9)V9(2).
008000     05 ENT-LOW                    PIC S9(9)V9(2).
008100     05 ENT-CLOSE                  PIC S9(9)V9(2).
008200     05 ENT-VOLUME                 PIC S9(9)V9(6).
008300     05 FILLER                     PIC X(01).
008400 FD OPTIMIZER-REPORT.
008500 01  REG-OPTRPT-SAL                PIC X(72).
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*           RECURSOS RUTINA DE FILE-STATUS Y VARIABLES FSE       *
008900******************************************************************
009000 01 FS-MRKDAT1                     PIC 9(02)         VALUE ZEROS.
009100 01 FS-OPTRPT1                     PIC 9(02)         VALUE ZEROS.
009200 01 WKS-FS-STATUS.
009300    02 PROGRAMA                    PIC X(08) VALUE 'OPTMIZ1'.
009400    02 ARCHIVO                     PIC X(08) VALUE SPACES.
009500    02 ACCION                      PIC X(10) VALUE SPACES.
009600    02 LLAVE                       PIC X(32) VALUE SPACES.
009700    02 FILLER                     PIC X(01) VALUE SPACES.
009800 01 WKS-INDICES.
009900    05 WKS-I                       PIC 9(05) COMP VALUE ZERO.
010000    05 WKS-I-R REDEFINES WKS-I     PIC 9(05) COMP.
010100    05 WKS-FLAGS.
010200        10 WKS-FIN-MARKET          PIC 9(01) VALUE ZERO.
010300            88 WKS-FIN-MARKET-DATA         VALUE 1.
010400******************************************************************
010500*   INDICES DE LAS CINCO DIMENSIONES DEL BARRIDO DONCHIAN Y DE   *
010600*   LAS DOS DIMENSIONES DEL BARRIDO GRID (INSTRUCCION 241793).   *
010700******************************************************************
010800    05 FILLER                     PIC X(01) VALUE SPACES.
010900 01 WKS-INDICES-BARRIDO.
011000    05 IX-VEN                      PIC 9(01) COMP VALUE 1.
011100    05 IX-ATR                      PIC 9(01) COMP VALUE 1.
011200    05 IX-SL                       PIC 9(01) COMP VALUE 1.
011300    05 IX-TP                       PIC 9(01) COMP VALUE 1.
011400    05 IX-TRAIL                    PIC 9(01) COMP VALUE 1.
011500    05 IX-NIV                      PIC 9(01) COMP VALUE 1.
011600    05 IX-FEMA                     PIC 9(01) COMP VALUE 1.
011700    05 FILLER                     PIC X(01) VALUE SPACES.
011800 01 WKS-INDICES-BARRIDO-R REDEFINES WKS-INDICES-BARRIDO.
011900    05 IX-TABLA OCCURS 7 TIMES     PIC 9(01).
012000    05 FILLER                     PIC X(01) VALUE SPACES.
012100 77  WKS-ORD-I                   PIC 9(03) COMP VALUE ZERO.
012200 77  WKS-ORD-J                   PIC 9(03) COMP VALUE ZERO.
012300 77  WKS-ORD-MAX                 PIC 9(03) COMP VALUE ZERO.
012400******************************************************************
012500*   VALORES DE CADA DIMENSION DEL BARRIDO, TOMADOS DE LAS TABLAS *
012600*   RECOMENDADAS PARA DONCHIAN (VENTANA/ATR/SL/TP/TRAIL) Y PARA   *
012700*   EL GRID DE RANGO (NIVELES/FILTRO EMA).                        *
012800******************************************************************
012900    05 FILLER                     PIC X(01) VALUE SPACES.
013000 01  WKS-TABLA-VENTANAS.
013100     05 FILLER PIC 9(05) VALUE 00120.
013200     05 FILLER PIC 9(05) VALUE 00240.
013300     05 FILLER PIC 9(05) VALUE 00480.
013400     05 FILLER PIC 9(05) VALUE 00960.
013500 01  WKS-TABLA-VENTANAS-R REDEFINES WKS-TABLA-VENTANAS.
013600     05 TBL-VENTANA OCCURS 4 TIMES PIC 9(05).
013700     05 FILLER                     PIC X(01) VALUE SPACES.
013800 01  WKS-TABLA-ATR.
013900     05 FILLER PIC 9(01)V9(5) VALUE 0.00300.
014000     05 FILLER PIC 9(01)V9(5) VALUE 0.00500.
014100     05 FILLER PIC 9(01)V9(5) VALUE 0.01000.
014200 01  WKS-TABLA-ATR-R REDEFINES WKS-TABLA-ATR.
014300     05 TBL-ATR OCCURS 3 TIMES     PIC 9(01)V9(5).
014400     05 FILLER                     PIC X(01) VALUE SPACES.
014500 01  WKS-TABLA-SL.
014600     05 FILLER PIC 9(01)V9(5) VALUE 0.03000.
014700     05 FILLER PIC 9(01)V9(5) VALUE 0.05000.
014800     05 FILLER PIC 9(01)V9(5) VALUE 0.08000.
014900 01  WKS-TABLA-SL-R REDEFINES WKS-TABLA-SL.
015000     05 TBL-SL OCCURS 3 TIMES      PIC 9(01)V9(5).
015100     05 FILLER                     PIC X(01) VALUE SPACES.
015200 01  WKS-TABLA-TP.
015300     05 FILLER PIC 9(01)V9(5) VALUE 0.05000.
015400     05 FILLER PIC 9(01)V9(5) VALUE 0.10000.
015500     05 FILLER PIC 9(01)V9(5) VALUE 0.15000.
015600 01  WKS-TABLA-TP-R REDEFINES WKS-TABLA-TP.
015700     05 TBL-TP OCCURS 3 TIMES      PIC 9(01)V9(5).
015800     05 FILLER                     PIC X(01) VALUE SPACES.
015900 01  WKS-TABLA-TRAIL.
016000     05 FILLER PIC 9(01)V9(5) VALUE 0.03000.
016100     05 FILLER PIC 9(01)V9(5) VALUE 0.05000.
016200 01  WKS-TABLA-TRAIL-R REDEFINES WKS-TABLA-TRAIL.
016300     05 TBL-TRAIL OCCURS 2 TIMES   PIC 9(01)V9(5).
016400     05 FILLER                     PIC X(01) VALUE SPACES.
016500 01  WKS-TABLA-NIVELES.
016600     05 FILLER PIC 9(05) VALUE 00020.
016700     05 FILLER PIC 9(05) VALUE 00050.
016800     05 FILLER PIC 9(05) VALUE 00100.
016900 01  WKS-TABLA-NIVELES-R REDEFINES WKS-TABLA-NIVELES.
017000     05 TBL-NIVELES OCCURS 3 TIMES PIC 9(05).
017100     05 FILLER                     PIC X(01) VALUE SPACES.
017200 01  WKS-TABLA-FILTRO.
017300     05 FILLER PIC 9(01) VALUE 0.
017400     05 FILLER PIC 9(01) VALUE 1.
017500 01  WKS-TABLA-FILTRO-R REDEFINES WKS-TABLA-FILTRO.
017600     05 TBL-FILTRO OCCURS 2 TIMES  PIC 9(01).
017700******************************************************************
017800*   RANGO DE PRECIOS DEL GRID, CALCULADO DE LA PROPIA VELA       *
017900*   (MINIMO DE LOS BAJOS, MAXIMO DE LOS ALTOS).                  *
018000******************************************************************
018100     05 FILLER                     PIC X(01) VALUE SPACES.
018200 01  WKS-RANGO-GRID.
018300     05 WKS-GRID-MIN-CALC           PIC S9(9)V9(2) VALUE ZERO.
018400     05 WKS-GRID-MAX-CALC           PIC S9(9)V9(2) VALUE ZERO.
018500     05 FILLER                     PIC X(01) VALUE SPACES.
018600 01  WKS-TIEMPO-DEPURA              PIC X(19) VALUE SPACES.
018700 01  WKS-TIEMPO-DEPURA-R REDEFINES WKS-TIEMPO-DEPURA.
018800     05 WKS-TD-ANIO                 PIC X(04).
018900     05 FILLER                      PIC X(01).
019000     05 WKS-TD-MES                  PIC X(02).
019100     05 FILLER                      PIC X(01).
019200     05 WKS-TD-DIA                  PIC X(02).
019300     05 FILLER                      PIC X(09).
019400     COPY PRMDEF1.
019500     COPY BTLINK1.
019600     COPY CNDREC1.
019700     COPY GRDREC1.
019800     COPY TRDREC1.
019900     COPY EQTREC1.
020000     COPY SUMREC1.
020100     COPY OPTREC1.
020200******************************************************************
020300*     SECCION PRINCIPAL - ABRE ARCHIVOS, CARGA LA VELA, CORRE    *
020400*     LOS DOS BARRIDOS, LOS ORDENA Y PUBLICA LAS TRES MEJORES.   *
020500******************************************************************
020600 000-MAIN.
020700     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-E
020800     PERFORM 020-CARGA-CANDLES THRU 020-CARGA-CANDLES-E
020900     PERFORM 030-CALCULA-RANGO-GRID THRU 030-CALCULA-RANGO-GRID-E
021000     PERFORM 040-BARRE-DONCHIAN THRU 040-BARRE-DONCHIAN-E
021100     PERFORM 050-BARRE-GRID THRU 050-BARRE-GRID-E
021200     PERFORM 060-ORDENA-RESULTADOS-DONCHIAN THRU 060-ORDENA-RESULTADOS-DONCHIAN-E
021300     PERFORM 070-ORDENA-RESULTADOS-GRID THRU 070-ORDENA-RESULTADOS-GRID-E
021400     PERFORM 080-IMPRIME-RANKING THRU 080-IMPRIME-RANKING-E
021500     PERFORM 090-CIERRA-ARCHIVOS THRU 090-CIERRA-ARCHIVOS-E
021600     STOP RUN.
021700 000-MAIN-E. EXIT.
021800******************************************************************
021900*   APERTURA-ARCHIVOS - ABRE LA VELA DE MERCADO Y EL REPORTE DE  *
022000*   OPTIMIZACION. SI ALGUNO FALLA, SE AVISA Y SE TERMINA EL JOB. *
022100******************************************************************
022200 010-APERTURA-ARCHIVOS.
022300     OPEN INPUT  MARKET-DATA
022400     OPEN OUTPUT OPTIMIZER-REPORT
022500     IF FS-MRKDAT1 NOT = 0 OR FS-OPTRPT1 NOT = 0
022600         MOVE 'OPEN'      TO ACCION
022700         MOVE SPACES      TO LLAVE
022800         MOVE 'MRKDAT1'   TO ARCHIVO
022900         CALL 'DEBD1R00'  USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023000                                FS-MRKDAT1, FS-MRKDAT1
023100         DISPLAY '***********************************************'
023200         DISPLAY '*  ALGO SALIO MAL AL ABRIR ARCHIVOS DEL JOB   *'
023300         DISPLAY '***********************************************'
023400         DISPLAY '* FS MARKET-DATA     : ' FS-MRKDAT1
023500         DISPLAY '* FS OPTIMIZER-REPORT: ' FS-OPTRPT1
023600         MOVE  91         TO RETURN-CODE
023700         STOP RUN
023800     END-IF.
023900 010-APERTURA-ARCHIVOS-E. EXIT.
024000******************************************************************
024100*   CARGA-CANDLES - LEE LA VELA DE MERCADO UNA SOLA VEZ (EL      *
024200*   BARRIDO ENTERO CORRE SOBRE LA MISMA TABLA EN MEMORIA).       *
024300******************************************************************
024400 020-CARGA-CANDLES.
024500     MOVE ZERO TO WKS-TOTAL-CANDLES WKS-FIN-MARKET
024600     PERFORM 025-LEE-UNA-VELA THRU 025-LEE-UNA-VELA-E UNTIL WKS-FIN-MARKET-DATA.
024700 020-CARGA-CANDLES-E. EXIT.
024800 025-LEE-UNA-VELA.
024900     READ MARKET-DATA
025000         AT END
025100             MOVE 1 TO WKS-FIN-MARKET
025200             GO TO 025-LEE-UNA-VELA-E
025300     END-READ
025400     IF WKS-TOTAL-CANDLES >= 8760
025500         MOVE 1 TO WKS-FIN-MARKET
025600         GO TO 025-LEE-UNA-VELA-E
025700     END-IF
025800     ADD 1 TO WKS-TOTAL-CANDLES
025900     SET IX-CND TO WKS-TOTAL-CANDLES
026000     MOVE ENT-TIMESTAMP TO TBL-TIMESTAMP (IX-CND)
026100     MOVE ENT-OPEN      TO TBL-OPEN      (IX-CND)
026200     MOVE ENT-HIGH      TO TBL-HIGH      (IX-CND)
026300     MOVE ENT-LOW       TO TBL-LOW       (IX-CND)
026400     MOVE ENT-CLOSE     TO TBL-CLOSE     (IX-CND)
026500     MOVE ENT-VOLUME    TO TBL-VOLUME    (IX-CND)
026600     MOVE ENT-TIMESTAMP TO WKS-TIEMPO-DEPURA.
026700 025-LEE-UNA-VELA-E. EXIT.
026800******************************************************************
026900*   CALCULA-RANGO-GRID - DETERMINA EL MINIMO DE LOS BAJOS Y EL   *
027000*   MAXIMO DE LOS ALTOS DE TODA LA VELA CARGADA, PARA USARLOS    *
027100*   COMO LIMITES DEL GRID DE RANGO EN EL BARRIDO (241793).       *
027200******************************************************************
027300 030-CALCULA-RANGO-GRID.
027400     SET IX-CND TO 1
027500     MOVE TBL-LOW (IX-CND)  TO WKS-GRID-MIN-CALC
027600     MOVE TBL-HIGH (IX-CND) TO WKS-GRID-MAX-CALC
027700     MOVE 1 TO WKS-I
027800     PERFORM 035-CALCULA-RANGO-1-VELA THRU 035-CALCULA-RANGO-1-VELA-E UNTIL WKS-I >= WKS-TOTAL-CANDLES.
027900 030-CALCULA-RANGO-GRID-E. EXIT.
028000 035-CALCULA-RANGO-1-VELA.
028100     ADD 1 TO WKS-I
028200     SET IX-CND TO WKS-I
028300     IF TBL-LOW (IX-CND) < WKS-GRID-MIN-CALC
028400         MOVE TBL-LOW (IX-CND) TO WKS-GRID-MIN-CALC
028500     END-IF
028600     IF TBL-HIGH (IX-CND) > WKS-GRID-MAX-CALC
028700         MOVE TBL-HIGH (IX-CND) TO WKS-GRID-MAX-CALC
028800     END-IF.
028900 035-CALCULA-RANGO-1-VELA-E. EXIT.
029000******************************************************************
029100*   BARRE-DONCHIAN - RECORRE LAS 4X3X3X3X2 = 216 COMBINACIONES   *
029200*   DE VENTANA/ATR/SL/TP/TRAIL PARA LA ESTRATEGIA DONCHIAN.       *
029300******************************************************************
029400 040-BARRE-DONCHIAN.
029500     MOVE ZERO TO WKS-TOTAL-OPT-DON
029600     MOVE 1 TO IX-VEN
029700     PERFORM 041-BARRE-DON-VENTANA THRU 041-BARRE-DON-VENTANA-E UNTIL IX-VEN > 4.
029800 040-BARRE-DONCHIAN-E. EXIT.
029900 041-BARRE-DON-VENTANA.
030000     MOVE 1 TO IX-ATR
030100     PERFORM 042-BARRE-DON-ATR THRU 042-BARRE-DON-ATR-E UNTIL IX-ATR > 3
030200     ADD 1 TO IX-VEN.
030300 041-BARRE-DON-VENTANA-E. EXIT.
030400 042-BARRE-DON-ATR.
030500     MOVE 1 TO IX-SL
030600     PERFORM 043-BARRE-DON-SL THRU 043-BARRE-DON-SL-E UNTIL IX-SL > 3
030700     ADD 1 TO IX-ATR.
030800 042-BARRE-DON-ATR-E. EXIT.
030900 043-BARRE-DON-SL.
031000     MOVE 1 TO IX-TP
031100     PERFORM 044-BARRE-DON-TP THRU 044-BARRE-DON-TP-E UNTIL IX-TP > 3
031200     ADD 1 TO IX-SL.
031300 043-BARRE-DON-SL-E. EXIT.
031400 044-BARRE-DON-TP.
031500     MOVE 1 TO IX-TRAIL
031600     PERFORM 045-BARRE-DON-TRAIL THRU 045-BARRE-DON-TRAIL-E UNTIL IX-TRAIL > 2
031700     ADD 1 TO IX-TP.
031800 044-BARRE-DON-TP-E. EXIT.
031900 045-BARRE-DON-TRAIL.
032000     PERFORM 046-EJECUTA-UN-DONCHIAN THRU 046-EJECUTA-UN-DONCHIAN-E
032100     ADD 1 TO IX-TRAIL.
032200 045-BARRE-DON-TRAIL-E. EXIT.
032300******************************************************************
032400*   EJECUTA-UN-DONCHIAN - ARMA LOS PARAMETROS DE UNA COMBINACION,*
032500*   CORRE UNA CORRIDA COMPLETA (SGNENG1 + BTCORE1) CON LA         *
032600*   BITACORA DE DETALLE APAGADA, Y GUARDA EL RESULTADO.           *
032700******************************************************************
032800 046-EJECUTA-UN-DONCHIAN.
032900     MOVE 3                        TO LNK-ESTRATEGIA
033000     MOVE ZERO                     TO LNK-ESCRIBE-DETALLE
033100     MOVE DEF-BALANCE-INICIAL      TO LNK-BALANCE-INICIAL
033200     MOVE DEF-COMISION-TAKER       TO LNK-COMISION-TAKER
033300     MOVE DEF-COMISION-MAKER       TO LNK-COMISION-MAKER
033400     MOVE TBL-VENTANA (IX-VEN)     TO LNK-DONCHIAN-VENTANA
033500     MOVE TBL-ATR     (IX-ATR)     TO LNK-ATR-UMBRAL
033600     MOVE TBL-SL      (IX-SL)      TO LNK-SL-PCT
033700     MOVE TBL-TP      (IX-TP)      TO LNK-TP-PCT
033800     MOVE TBL-TRAIL   (IX-TRAIL)   TO LNK-TRAIL-PCT
033900     MOVE ZERO TO WKS-TOTAL-TRDLOG WKS-TOTAL-EQUITY
034000     CALL 'SGNENG1' USING LNK-BT-PARMS, WKS-TABLA-CANDLES
034100     CALL 'BTCORE1' USING LNK-BT-PARMS, WKS-TABLA-CANDLES,
034200                          WKS-TABLA-GRID, WKS-TABLA-TRDLOG,
034300                          WKS-TABLA-EQUITY, WKS-SUMARIO
034400     ADD 1 TO WKS-TOTAL-OPT-DON
034500     SET IX-OPD TO WKS-TOTAL-OPT-DON
034600     MOVE TBL-VENTANA (IX-VEN)     TO TBL-OD-VENTANA     (IX-OPD)
034700     MOVE TBL-ATR     (IX-ATR)     TO TBL-OD-ATR-UMBRAL  (IX-OPD)
034800     MOVE TBL-SL      (IX-SL)      TO TBL-OD-SL-PCT      (IX-OPD)
034900     MOVE TBL-TP      (IX-TP)      TO TBL-OD-TP-PCT      (IX-OPD)
035000     MOVE TBL-TRAIL   (IX-TRAIL)   TO TBL-OD-TRAIL-PCT   (IX-OPD)
035100     MOVE SUM-GANANCIA             TO TBL-OD-GANANCIA    (IX-OPD)
035200     MOVE SUM-DRAWDOWN-MAX-PCT     TO
035300                         TBL-OD-DRAWDOWN-MAX-PCT (IX-OPD)
035400     MOVE SUM-TOTAL-OPERACIONES    TO TBL-OD-OPERACIONES (IX-OPD).
035500 046-EJECUTA-UN-DONCHIAN-E. EXIT.
035600******************************************************************
035700*   BARRE-GRID - RECORRE LAS 3X2 = 6 COMBINACIONES DE NIVELES    *
035800*   DE GRID Y FILTRO EMA-200 PARA LA ESTRATEGIA DE GRID.          *
035900******************************************************************
036000 050-BARRE-GRID.
036100     MOVE ZERO TO WKS-TOTAL-OPT-GRD
036200     MOVE 1 TO IX-NIV
036300     PERFORM 051-BARRE-GRID-NIVEL THRU 051-BARRE-GRID-NIVEL-E UNTIL IX-NIV > 3.
036400 050-BARRE-GRID-E. EXIT.
036500 051-BARRE-GRID-NIVEL.
036600     MOVE 1 TO IX-FEMA
036700     PERFORM 052-BARRE-GRID-FILTRO THRU 052-BARRE-GRID-FILTRO-E UNTIL IX-FEMA > 2
036800     ADD 1 TO IX-NIV.
036900 051-BARRE-GRID-NIVEL-E. EXIT.
037000 052-BARRE-GRID-FILTRO.
037100     PERFORM 053-EJECUTA-UN-GRID THRU 053-EJECUTA-UN-GRID-E
037200     ADD 1 TO IX-FEMA.
037300 052-BARRE-GRID-FILTRO-E. EXIT.
037400******************************************************************
037500*   EJECUTA-UN-GRID - ARMA LOS PARAMETROS DE UNA COMBINACION DE  *
037600*   GRID, CORRE UNA CORRIDA COMPLETA (GRDENG1 + BTCORE1) CON LA   *
037700*   BITACORA DE DETALLE APAGADA, Y GUARDA EL RESULTADO.           *
037800******************************************************************
037900 053-EJECUTA-UN-GRID.
038000     MOVE 4                        TO LNK-ESTRATEGIA
038100     MOVE ZERO                     TO LNK-ESCRIBE-DETALLE
038200     MOVE DEF-BALANCE-INICIAL      TO LNK-BALANCE-INICIAL
038300     MOVE DEF-COMISION-TAKER       TO LNK-COMISION-TAKER
038400     MOVE DEF-COMISION-MAKER       TO LNK-COMISION-MAKER
038500     MOVE WKS-GRID-MIN-CALC        TO LNK-GRID-MIN
038600     MOVE WKS-GRID-MAX-CALC        TO LNK-GRID-MAX
038700     MOVE TBL-NIVELES (IX-NIV)     TO LNK-GRID-NIVELES
038800     MOVE DEF-GRID-CANTIDAD        TO LNK-GRID-CANTIDAD
038900     MOVE TBL-FILTRO  (IX-FEMA)    TO LNK-GRID-FILTRO-EMA
039000     MOVE ZERO TO WKS-TOTAL-TRDLOG WKS-TOTAL-EQUITY
039100     CALL 'GRDENG1' USING LNK-BT-PARMS, WKS-TABLA-CANDLES,
039200                          WKS-TABLA-GRID
039300     CALL 'BTCORE1' USING LNK-BT-PARMS, WKS-TABLA-CANDLES,
039400                          WKS-TABLA-GRID, WKS-TABLA-TRDLOG,
039500                          WKS-TABLA-EQUITY, WKS-SUMARIO
039600     ADD 1 TO WKS-TOTAL-OPT-GRD
039700     SET IX-OPG TO WKS-TOTAL-OPT-GRD
039800     MOVE TBL-NIVELES (IX-NIV)     TO TBL-OG-NIVELES     (IX-OPG)
039900     MOVE TBL-FILTRO  (IX-FEMA)    TO TBL-OG-FILTRO-EMA  (IX-OPG)
040000     MOVE SUM-GANANCIA             TO TBL-OG-GANANCIA    (IX-OPG)
040100     MOVE SUM-DRAWDOWN-MAX-PCT     TO
040200                         TBL-OG-DRAWDOWN-MAX-PCT (IX-OPG)
040300     MOVE SUM-TOTAL-OPERACIONES    TO TBL-OG-OPERACIONES (IX-OPG).
040400 053-EJECUTA-UN-GRID-E. EXIT.
040500******************************************************************
040600*   ORDENA-RESULTADOS-DONCHIAN - ORDENACION POR SELECCION,       *
040700*   GANANCIA DESCENDENTE, SOBRE LA TABLA DE 216 RESULTADOS.       *
040800******************************************************************
040900 060-ORDENA-RESULTADOS-DONCHIAN.
041000     MOVE 1 TO WKS-ORD-I
041100     PERFORM 061-ORDENA-DON-PASADA THRU 061-ORDENA-DON-PASADA-E
041200             UNTIL WKS-ORD-I >= WKS-TOTAL-OPT-DON.
041300 060-ORDENA-RESULTADOS-DONCHIAN-E. EXIT.
041400 061-ORDENA-DON-PASADA.
041500     MOVE WKS-ORD-I TO WKS-ORD-MAX
041600     COMPUTE WKS-ORD-J = WKS-ORD-I + 1
041700     PERFORM 062-ORDENA-DON-BUSCA-MAX THRU 062-ORDENA-DON-BUSCA-MAX-E
041800             UNTIL WKS-ORD-J > WKS-TOTAL-OPT-DON
041900     PERFORM 063-ORDENA-DON-SWAP THRU 063-ORDENA-DON-SWAP-E
042000     ADD 1 TO WKS-ORD-I.
042100 061-ORDENA-DON-PASADA-E. EXIT.
042200 062-ORDENA-DON-BUSCA-MAX.
042300     SET IX-OPD TO WKS-ORD-J
042400     SET IX-OPD2 TO WKS-ORD-MAX
042500     IF TBL-OD-GANANCIA (IX-OPD) > TBL-OD-GANANCIA (IX-OPD2)
042600         MOVE WKS-ORD-J TO WKS-ORD-MAX
042700     END-IF
042800     ADD 1 TO WKS-ORD-J.
042900 062-ORDENA-DON-BUSCA-MAX-E. EXIT.
043000 063-ORDENA-DON-SWAP.
043100     IF WKS-ORD-MAX NOT = WKS-ORD-I
043200         SET IX-OPD TO WKS-ORD-I
043300         MOVE TBL-OPT-DON-RESULT (IX-OPD) TO WKS-OPT-DON-TEMP
043400         SET IX-OPD2 TO WKS-ORD-MAX
043500         MOVE TBL-OPT-DON-RESULT (IX-OPD2) TO
043600                         TBL-OPT-DON-RESULT (IX-OPD)
043700         MOVE WKS-OPT-DON-TEMP TO TBL-OPT-DON-RESULT (IX-OPD2)
043800     END-IF.
043900 063-ORDENA-DON-SWAP-E. EXIT.
044000******************************************************************
044100*   ORDENA-RESULTADOS-GRID - MISMA ORDENACION POR SELECCION      *
044200*   SOBRE LA TABLA, MUCHO MAS CORTA, DE 6 RESULTADOS DEL GRID.    *
044300******************************************************************
044400 070-ORDENA-RESULTADOS-GRID.
044500     MOVE 1 TO WKS-ORD-I
044600     PERFORM 071-ORDENA-GRD-PASADA THRU 071-ORDENA-GRD-PASADA-E
044700             UNTIL WKS-ORD-I >= WKS-TOTAL-OPT-GRD.
044800 070-ORDENA-RESULTADOS-GRID-E. EXIT.
044900 071-ORDENA-GRD-PASADA.
045000     MOVE WKS-ORD-I TO WKS-ORD-MAX
045100     COMPUTE WKS-ORD-J = WKS-ORD-I + 1
045200     PERFORM 072-ORDENA-GRD-BUSCA-MAX THRU 072-ORDENA-GRD-BUSCA-MAX-E
045300             UNTIL WKS-ORD-J > WKS-TOTAL-OPT-GRD
045400     PERFORM 073-ORDENA-GRD-SWAP THRU 073-ORDENA-GRD-SWAP-E
045500     ADD 1 TO WKS-ORD-I.
045600 071-ORDENA-GRD-PASADA-E. EXIT.
045700 072-ORDENA-GRD-BUSCA-MAX.
045800     SET IX-OPG TO WKS-ORD-J
045900     SET IX-OPG2 TO WKS-ORD-MAX
046000     IF TBL-OG-GANANCIA (IX-OPG) > TBL-OG-GANANCIA (IX-OPG2)
046100         MOVE WKS-ORD-J TO WKS-ORD-MAX
046200     END-IF
046300     ADD 1 TO WKS-ORD-J.
046400 072-ORDENA-GRD-BUSCA-MAX-E. EXIT.
046500 073-ORDENA-GRD-SWAP.
046600     IF WKS-ORD-MAX NOT = WKS-ORD-I
046700         SET IX-OPG TO WKS-ORD-I
046800         MOVE TBL-OPT-GRD-RESULT (IX-OPG) TO WKS-OPT-GRD-TEMP
046900         SET IX-OPG2 TO WKS-ORD-MAX
047000         MOVE TBL-OPT-GRD-RESULT (IX-OPG2) TO
047100                         TBL-OPT-GRD-RESULT (IX-OPG)
047200         MOVE WKS-OPT-GRD-TEMP TO TBL-OPT-GRD-RESULT (IX-OPG2)
047300     END-IF.
047400 073-ORDENA-GRD-SWAP-E. EXIT.
047500******************************************************************
047600*   IMPRIME-RANKING - PUBLICA LAS TRES MEJORES COMBINACIONES DE  *
047700*   CADA BARRIDO, ORDENADAS POR GANANCIA DESCENDENTE.             *
047800******************************************************************
047900 080-IMPRIME-RANKING.
048000     MOVE 'DONCHIAN SWEEP - TOP 3 BY PROFIT'
048100                                   TO LIN-OPT-HEADING-TXT
048200     MOVE LIN-OPT-HEADING          TO REG-OPTRPT-SAL
048300     WRITE REG-OPTRPT-SAL
048400     MOVE 1 TO WKS-I
048500     PERFORM 081-IMPRIME-UN-RANGO-DON THRU 081-IMPRIME-UN-RANGO-DON-E UNTIL WKS-I > 3
048600                                     OR WKS-I > WKS-TOTAL-OPT-DON
048700     MOVE 'GRID SWEEP - TOP 3 BY PROFIT'
048800                                   TO LIN-OPT-HEADING-TXT
048900     MOVE LIN-OPT-HEADING          TO REG-OPTRPT-SAL
049000     WRITE REG-OPTRPT-SAL
049100     MOVE 1 TO WKS-I
049200     PERFORM 082-IMPRIME-UN-RANGO-GRD THRU 082-IMPRIME-UN-RANGO-GRD-E UNTIL WKS-I > 3
049300                                     OR WKS-I > WKS-TOTAL-OPT-GRD.
049400 080-IMPRIME-RANKING-E. EXIT.
049500 081-IMPRIME-UN-RANGO-DON.
049600     SET IX-OPD TO WKS-I
049700     MOVE WKS-I                    TO LIN-OPT-RANK-NUM
049800     MOVE TBL-OD-GANANCIA    (IX-OPD) TO LIN-OPT-PROFIT
049900     MOVE TBL-OD-DRAWDOWN-MAX-PCT (IX-OPD) TO LIN-OPT-DRAWDOWN
050000     MOVE TBL-OD-OPERACIONES (IX-OPD) TO LIN-OPT-TRADES
050100     MOVE LIN-OPT-RANK-1           TO REG-OPTRPT-SAL
050200     WRITE REG-OPTRPT-SAL
050300     MOVE TBL-OD-VENTANA     (IX-OPD) TO LIN-OPT-DON-VENTANA
050400     MOVE TBL-OD-ATR-UMBRAL  (IX-OPD) TO LIN-OPT-DON-ATR
050500     MOVE TBL-OD-SL-PCT      (IX-OPD) TO LIN-OPT-DON-SL
050600     MOVE TBL-OD-TP-PCT      (IX-OPD) TO LIN-OPT-DON-TP
050700     MOVE TBL-OD-TRAIL-PCT   (IX-OPD) TO LIN-OPT-DON-TRAIL
050800     MOVE LIN-OPT-DON-PARAMS       TO REG-OPTRPT-SAL
050900     WRITE REG-OPTRPT-SAL
051000     ADD 1 TO WKS-I.
051100 081-IMPRIME-UN-RANGO-DON-E. EXIT.
051200 082-IMPRIME-UN-RANGO-GRD.
051300     SET IX-OPG TO WKS-I
051400     MOVE WKS-I                    TO LIN-OPT-RANK-NUM
051500     MOVE TBL-OG-GANANCIA    (IX-OPG) TO LIN-OPT-PROFIT
051600     MOVE TBL-OG-DRAWDOWN-MAX-PCT (IX-OPG) TO LIN-OPT-DRAWDOWN
051700     MOVE TBL-OG-OPERACIONES (IX-OPG) TO LIN-OPT-TRADES
051800     MOVE LIN-OPT-RANK-1           TO REG-OPTRPT-SAL
051900     WRITE REG-OPTRPT-SAL
052000     MOVE TBL-OG-NIVELES     (IX-OPG) TO LIN-OPT-GRID-NIVELES
052100     IF TBL-OG-FILTRO-EMA (IX-OPG) = 1
052200         MOVE 'ON '                TO LIN-OPT-GRID-FILTRO
052300     ELSE
052400         MOVE 'OFF'                TO LIN-OPT-GRID-FILTRO
052500     END-IF
052600     MOVE LIN-OPT-GRID-PARAMS      TO REG-OPTRPT-SAL
052700     WRITE REG-OPTRPT-SAL
052800     ADD 1 TO WKS-I.
052900 082-IMPRIME-UN-RANGO-GRD-E. EXIT.
053000******************************************************************
053100*   CIERRA-ARCHIVOS - CIERRA LOS DOS ARCHIVOS DEL JOB.           *
053200******************************************************************
053300 090-CIERRA-ARCHIVOS.
053400     CLOSE MARKET-DATA OPTIMIZER-REPORT.
053500 090-CIERRA-ARCHIVOS-E. EXIT.
