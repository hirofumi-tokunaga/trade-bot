000100******************************************************************
000200*              R E S U M E N   D E   S I M U L A C I O N         *
000300******************************************************************
000400* COPY       : SUMREC1                                           *
000500* APLICACION : MOTOR DE NEGOCIACION BTC/JPY                      *
000600* DESCRIPCION: CAMPOS DEL RESUMEN FINAL DE UNA CORRIDA DE        *
000700*              BACKTEST (SUMMARY-REPORT).                       *
000800* AUTOR      : J. ESCOBAR (JESC)                                 *
000900* FECHA      : 09/03/1991                                        *
001000******************************************************************
001100 01  WKS-SUMARIO.
001200     05 SUM-BALANCE-INICIAL        PIC S9(11)V9(2) VALUE ZEROS.
001300     05 SUM-VALOR-FINAL             PIC S9(11)V9(2) VALUE ZEROS.
001400     05 SUM-GANANCIA                PIC S9(11)V9(2) VALUE ZEROS.
001500     05 SUM-GANANCIA-PCT            PIC S9(3)V9(2)  VALUE ZEROS.
001600     05 SUM-DRAWDOWN-MAX-PCT        PIC S9(3)V9(2)  VALUE ZEROS.
001700     05 SUM-TOTAL-OPERACIONES       PIC 9(07)       VALUE ZEROS.
001800******************************************************************
001900*        L I N E A S   I M P R E S A S   D E L   R E S U M E N   *
002000******************************************************************
002100     05 FILLER                     PIC X(01) VALUE SPACES.
002200 01  LIN-SUMARIO-GUION              PIC X(30) VALUE
002300     '------------------------------'.
002400 01  LIN-SUMARIO-1.
002500     05 FILLER                      PIC X(19) VALUE
002600        'INITIAL BALANCE:   '.
002700     05 LIN-SUM-BALANCE-INI         PIC Z,ZZZ,ZZZ,ZZ9.
002800     05 FILLER                      PIC X(04) VALUE ' JPY'.
002900 01  LIN-SUMARIO-2.
003000     05 FILLER                      PIC X(19) VALUE
003100        'FINAL VALUE:       '.
003200     05 LIN-SUM-VALOR-FINAL         PIC Z,ZZZ,ZZZ,ZZ9.
003300     05 FILLER                      PIC X(04) VALUE ' JPY'.
003400 01  LIN-SUMARIO-3.
003500     05 FILLER                      PIC X(19) VALUE
003600        'PROFIT:            '.
003700     05 LIN-SUM-GANANCIA            PIC -Z,ZZZ,ZZZ,ZZ9.
003800     05 FILLER                      PIC X(06) VALUE ' JPY ('.
003900     05 LIN-SUM-GANANCIA-PCT        PIC Z9.99.
004000     05 FILLER                      PIC X(02) VALUE '%)'.
004100 01  LIN-SUMARIO-4.
004200     05 FILLER                      PIC X(19) VALUE
004300        'MAX DRAWDOWN:      '.
004400     05 LIN-SUM-DRAWDOWN-PCT        PIC ZZ9.99.
004500     05 FILLER                      PIC X(01) VALUE '%'.
004600 01  LIN-SUMARIO-5.
004700     05 FILLER                      PIC X(19) VALUE
004800        'TOTAL TRADES:      '.
004900     05 LIN-SUM-OPERACIONES         PIC ZZZ,ZZ9.
