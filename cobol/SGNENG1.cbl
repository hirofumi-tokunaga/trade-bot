000100******************************************************************
000200* FECHA       : 09/03/1991                                       *
000300* PROGRAMADOR : J. ESCOBAR (JESC)                                *
000400* APLICACION  : MOTOR DE NEGOCIACION BTC/JPY                     *
000500* PROGRAMA    : SGNENG1                                          *
000600* TIPO        : BATCH (SUBPROGRAMA CALLED)                       *
000700* DESCRIPCION : CALCULA LAS SENALES DE COMPRA/VENTA SOBRE LA     *
000800*             : TABLA DE VELAS EN MEMORIA PARA LAS ESTRATEGIAS   *
000900*             : DE CRUCE DE MEDIAS (SMA), MACD CON FILTROS DE    *
001000*             : TENDENCIA (EMA-200) Y FUERZA (RSI-14), Y RUPTURA *
001100*             : DE CANAL DONCHIAN CON FILTRO DE VOLATILIDAD ATR. *
001200* ARCHIVOS    : NINGUNO (TRABAJA SOLO SOBRE MEMORIA)             *
001300* ACCION (ES) : C=CALCULA SENALES                                *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 241190                                           *
001600* NOMBRE      : MOTOR DE SENALES - NEGOCIACION BTC/JPY           *
001700* DESCRIPCION : SUBPROGRAMA DE CALCULO                           *
001800******************************************************************
001900*                  B I T A C O R A   D E   C A M B I O S         *
002000******************************************************************
002100* 09/03/1991 JESC BPM/RATIONAL 241190: VERSION INICIAL. CRUCE DE *
002200*                 MEDIAS SMA(5,20) UNICAMENTE.                   *
002300* 17/07/1992 JESC BPM/RATIONAL 241344: SE AGREGA CALCULO MACD    *
002400*                 (12,26,9) CON FILTRO DE TENDENCIA EMA-200.     *
002500* 02/11/1993 RMLR BPM/RATIONAL 241602: SE AGREGA FILTRO DE       *
002600*                 FUERZA RSI-14 A LA ESTRATEGIA MACD.            *
002700* 22/04/1994 JESC BPM/RATIONAL 241788: SE AGREGA ESTRATEGIA DE   *
002800*                 RUPTURA DE CANAL DONCHIAN CON FILTRO ATR-14.   *
002900* 30/01/1995 RMLR BPM/RATIONAL 241910: AJUSTE DE REDONDEO EN     *
003000*                 PROMEDIOS MOVILES (ROUNDED EN TODO COMPUTE).   *
003100* 11/09/1998 JESC BPM/RATIONAL 242205: REVISION Y2K. SE CONFIRMA *
003200*                 QUE WKS-T Y DEMAS CONTADORES NO DEPENDEN DE    *
003300*                 FECHA DE SISTEMA DE DOS DIGITOS; SIN CAMBIOS.  *
003400* 14/03/1999 RMLR BPM/RATIONAL 242250: CIERRE DE REVISION Y2K.   *
003500*                 NINGUN CAMPO DE FECHA EN ESTE PROGRAMA USA     *
003600*                 AAAA DE DOS DIGITOS (TIMESTAMP TRAE AAAA-MM-DD)*
003700* 06/06/2001 JESC BPM/RATIONAL 242511: SE CORRIGE VENTANA QUE SE *
003800*                 REDUCE AL INICIO DE LA SERIE PARA SMA CORTA Y  *
003900*                 LARGA (PRIMEROS REGISTROS).                   *
004000* 19/02/2004 GLMZ BPM/RATIONAL 242890: SE CORRIGE EMPATE DE      *
004100*                 SENAL COMPRA/VENTA SIMULTANEA EN DONCHIAN: SE  *
004200*                 DEJA PRECEDENCIA DE VENTA SOBRE COMPRA.        *
004300* 23/08/2007 GLMZ BPM/RATIONAL 243120: SE REESCRIBEN LOS CICLOS  *
004400*                 DE VENTANA COMO SECCIONES APARTE (NORMA DE     *
004500*                 PROGRAMACION ESTRUCTURADA DEL DEPARTAMENTO).   *
004600* 14/11/2008 GLMZ BPM/RATIONAL 243342: CORRECCION DE AUDITORIA.  *
004700*                 LA RUPTURA DONCHIAN COMPARABA EL CIERRE CONTRA*
004800*                 EL CANAL EN LUGAR DEL ALTO/BAJO DE LA VELA; Y  *
004900*                 EL FILTRO ATR ACEPTABA LA RAZON IGUAL AL      *
005000*                 UMBRAL EN LUGAR DE EXIGIR QUE LO SUPERARA.     *
005100* 18/11/2008 GLMZ BPM/RATIONAL 243344: EL PROMEDIO DE ATR-14     *
005200*                 SUMABA EL RANGO VERDADERO COMPLETO SOLO DE LA  *
005300*                 VELA ACTUAL Y ALTO-MENOS-BAJO DE LAS DEMAS     *
005400*                 VELAS DE LA VENTANA. SE AGREGA TBL-TR A LA     *
005500*                 TABLA DE VELAS (CNDREC1) PARA QUE CADA VELA    *
005600*                 APORTE SU PROPIO RANGO VERDADERO A LA SUMA.    *
005700* 24/11/2008 GLMZ BPM/RATIONAL 243352: ACTUALIZA-CANAL-DONCHIAN  *
005800*                 DABA POR DEFINIDO EL CANAL DESDE LA SEGUNDA    *
005900*                 VELA, RECORTANDO LA VENTANA AL INICIO DE LA    *
006000*                 SERIE EN LUGAR DE ESPERAR LA VENTANA COMPLETA. *
006100*                 SE EXIGE WKS-T > LNK-DONCHIAN-VENTANA ANTES DE *
006200*                 MARCAR EL CANAL COMO DEFINIDO, SIN RECORTE.    *
006300******************************************************************
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID.    SGNENG1.
006600 AUTHOR.        J. ESCOBAR.
006700 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - TARJETA Y NEGOCIACION.
006800 DATE-WRITTEN.  09/03/1991.
006900 DATE-COMPILED. 09/03/1991.
007000 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*           AREAS DE TRABAJO PARA CALCULO DE INDICADORES         *
008200******************************************************************
008300 01  WKS-INDICES.
008400     05 WKS-T                       PIC 9(05) COMP VALUE ZERO.
008500     05 WKS-K                       PIC 9(05) COMP VALUE ZERO.
008600     05 WKS-DESDE                   PIC 9(05) COMP VALUE ZERO.
008700     05 WKS-HASTA                    PIC 9(05) COMP VALUE ZERO.
008800     05 WKS-CONTADOR                PIC 9(05) COMP VALUE ZERO.
008900     05 WKS-CONTADOR-R REDEFINES WKS-CONTADOR
009000                                    PIC 9(05) COMP.
009100     05 FILLER                     PIC X(01) VALUE SPACES.
009200 01  WKS-VALORES-SMA.
009300     05 WKS-SMA-CORTO-ACTUAL        PIC S9(9)V9(6) VALUE ZERO.
009400     05 WKS-SMA-LARGO-ACTUAL        PIC S9(9)V9(6) VALUE ZERO.
009500     05 WKS-SMA-CORTO-ANTERIOR      PIC S9(9)V9(6) VALUE ZERO.
009600     05 WKS-SMA-LARGO-ANTERIOR      PIC S9(9)V9(6) VALUE ZERO.
009700     05 WKS-SMA-SUMA                PIC S9(11)V9(6) VALUE ZERO.
009800     05 WKS-SMA-ANT-BANDERA         PIC 9(01) VALUE ZERO.
009900         88 WKS-SMA-ANT-OK                   VALUE 1.
010000     05 FILLER                     PIC X(01) VALUE SPACES.
010100 01  WKS-VALORES-SMA-R REDEFINES WKS-VALORES-SMA.
010200*    --> VISTA EN TABLA DE LAS DOS MEDIAS VIGENTES (CORTA/LARGA)
010300*        PARA RUTINAS GENERICAS DE COMPARACION DE CRUCE.
010400     05 WKS-SMA-ACTUAL-TBL OCCURS 2 TIMES
010500                           PIC S9(9)V9(6).
010600     05 FILLER                      PIC S9(9)V9(6).
010700     05 FILLER                      PIC S9(9)V9(6).
010800     05 FILLER                      PIC S9(11)V9(6).
010900     05 FILLER                      PIC 9(01).
011000 01  WKS-VALORES-MACD.
011100     05 WKS-EMA-RAPIDA              PIC S9(9)V9(6) VALUE ZERO.
011200     05 WKS-EMA-LENTA               PIC S9(9)V9(6) VALUE ZERO.
011300     05 WKS-MACD-ACTUAL             PIC S9(9)V9(6) VALUE ZERO.
011400     05 WKS-MACD-ANTERIOR           PIC S9(9)V9(6) VALUE ZERO.
011500     05 WKS-SENAL-MACD-ACTUAL       PIC S9(9)V9(6) VALUE ZERO.
011600     05 WKS-SENAL-MACD-ANTERIOR     PIC S9(9)V9(6) VALUE ZERO.
011700     05 WKS-K-RAPIDA                PIC S9(1)V9(6) VALUE ZERO.
011800     05 WKS-K-LENTA                 PIC S9(1)V9(6) VALUE ZERO.
011900     05 WKS-K-SENAL-MACD            PIC S9(1)V9(6) VALUE ZERO.
012000     05 WKS-EMA-TENDENCIA           PIC S9(9)V9(6) VALUE ZERO.
012100     05 WKS-K-TENDENCIA             PIC S9(1)V9(6) VALUE ZERO.
012200     05 WKS-TENDENCIA-BANDERA       PIC 9(01) VALUE ZERO.
012300         88 WKS-TENDENCIA-DEFINIDA          VALUE 1.
012400     05 FILLER                     PIC X(01) VALUE SPACES.
012500 01  WKS-VALORES-RSI.
012600     05 WKS-RSI-ACTUAL              PIC S9(3)V9(6) VALUE ZERO.
012700     05 WKS-RSI-BANDERA             PIC 9(01) VALUE ZERO.
012800         88 WKS-RSI-DEFINIDO                VALUE 1.
012900     05 WKS-SUMA-GANANCIA           PIC S9(9)V9(6) VALUE ZERO.
013000     05 WKS-SUMA-PERDIDA            PIC S9(9)V9(6) VALUE ZERO.
013100     05 WKS-AVG-GANANCIA            PIC S9(9)V9(6) VALUE ZERO.
013200     05 WKS-AVG-PERDIDA             PIC S9(9)V9(6) VALUE ZERO.
013300     05 WKS-DELTA-CIERRE            PIC S9(9)V9(6) VALUE ZERO.
013400     05 WKS-RS-RELATIVO             PIC S9(9)V9(6) VALUE ZERO.
013500     05 FILLER                     PIC X(01) VALUE SPACES.
013600 01  WKS-VALORES-DONCHIAN.
013700     05 WKS-CANAL-ALTO              PIC S9(9)V9(2) VALUE ZERO.
013800     05 WKS-CANAL-BAJO              PIC S9(9)V9(2) VALUE ZERO.
013900     05 WKS-CANAL-BANDERA           PIC 9(01) VALUE ZERO.
014000         88 WKS-CANAL-DEFINIDO              VALUE 1.
014100     05 FILLER                     PIC X(01) VALUE SPACES.
014200 01  WKS-VALORES-ATR.
014300     05 WKS-TR-ACTUAL               PIC S9(9)V9(6) VALUE ZERO.
014400     05 WKS-SUMA-TR                 PIC S9(11)V9(6) VALUE ZERO.
014500     05 WKS-ATR-ACTUAL              PIC S9(9)V9(6) VALUE ZERO.
014600     05 WKS-ATR-BANDERA             PIC 9(01) VALUE ZERO.
014700         88 WKS-ATR-DEFINIDO                VALUE 1.
014800     05 WKS-ATR-RATIO               PIC S9(3)V9(6) VALUE ZERO.
014900     05 WKS-H-MENOS-L               PIC S9(9)V9(6) VALUE ZERO.
015000     05 WKS-H-MENOS-PC              PIC S9(9)V9(6) VALUE ZERO.
015100     05 WKS-L-MENOS-PC              PIC S9(9)V9(6) VALUE ZERO.
015200     05 FILLER                     PIC X(01) VALUE SPACES.
015300 77  WKS-SENAL-NUEVA                PIC S9(1) COMP VALUE ZERO.
015400******************************************************************
015500*   AREA DE DEPURACION - ULTIMO TIMESTAMP TRATADO, DESGLOSADO    *
015600*   EN ANIO/MES/DIA PARA DISPLAY DE DIAGNOSTICO EN SPOOL.        *
015700******************************************************************
015800 01  WKS-TIEMPO-DEPURA              PIC X(19) VALUE SPACES.
015900 01  WKS-TIEMPO-DEPURA-R REDEFINES WKS-TIEMPO-DEPURA.
016000     05 WKS-TD-ANIO                 PIC X(04).
016100     05 FILLER                      PIC X(01).
016200     05 WKS-TD-MES                  PIC X(02).
016300     05 FILLER                      PIC X(01).
016400     05 WKS-TD-DIA                  PIC X(02).
016500     05 FILLER                      PIC X(09).
016600 LINKAGE SECTION.
016700     COPY BTLINK1.
016800     COPY CNDREC1.
016900 PROCEDURE DIVISION USING LNK-BT-PARMS, WKS-TABLA-CANDLES.
017000******************************************************************
017100*     SECCION PRINCIPAL - DESPACHA SEGUN LA ESTRATEGIA PEDIDA    *
017200******************************************************************
017300 000-MAIN SECTION.
017400     EVALUATE TRUE
017500         WHEN LNK-ESTR-SMA
017600             PERFORM CALCULA-SMA
017700         WHEN LNK-ESTR-MACD
017800             PERFORM CALCULA-MACD
017900         WHEN LNK-ESTR-DONCHIAN
018000             PERFORM CALCULA-DONCHIAN
018100         WHEN OTHER
018200             CONTINUE
018300     END-EVALUATE
018400     GOBACK.
018500 000-MAIN-E. EXIT.
018600******************************************************************
018700*   CALCULA-SMA - CRUCE DE MEDIA CORTA Y LARGA SOBRE EL CIERRE.  *
018800*   LA VENTANA SE REDUCE AL INICIO DE LA SERIE (MENOS DATOS QUE  *
018900*   EL TAMANO DE VENTANA PEDIDO) SEGUN INSTRUCCION 242511.       *
019000******************************************************************
019100 CALCULA-SMA SECTION.
019200     MOVE ZERO TO WKS-SMA-ANT-BANDERA
019300     MOVE 1 TO WKS-T
019400     PERFORM CALCULA-SMA-1-REG UNTIL WKS-T > WKS-TOTAL-CANDLES.
019500 CALCULA-SMA-E. EXIT.
019600 CALCULA-SMA-1-REG SECTION.
019700     MOVE WKS-SMA-CORTO-ACTUAL TO WKS-SMA-CORTO-ANTERIOR
019800     MOVE WKS-SMA-LARGO-ACTUAL TO WKS-SMA-LARGO-ANTERIOR
019900     COMPUTE WKS-DESDE = WKS-T - LNK-SMA-CORTO + 1
020000     IF WKS-DESDE < 1
020100         MOVE 1 TO WKS-DESDE
020200     END-IF
020300     PERFORM CALCULA-PROMEDIO-CIERRE
020400     MOVE WKS-SMA-SUMA TO WKS-SMA-CORTO-ACTUAL
020500     COMPUTE WKS-DESDE = WKS-T - LNK-SMA-LARGO + 1
020600     IF WKS-DESDE < 1
020700         MOVE 1 TO WKS-DESDE
020800     END-IF
020900     PERFORM CALCULA-PROMEDIO-CIERRE
021000     MOVE WKS-SMA-SUMA TO WKS-SMA-LARGO-ACTUAL
021100     MOVE ZERO TO WKS-SENAL-NUEVA
021200     IF WKS-SMA-ANT-OK
021300         IF WKS-SMA-CORTO-ANTERIOR <= WKS-SMA-LARGO-ANTERIOR
021400            AND WKS-SMA-CORTO-ACTUAL > WKS-SMA-LARGO-ACTUAL
021500             MOVE 1 TO WKS-SENAL-NUEVA
021600         END-IF
021700         IF WKS-SMA-CORTO-ANTERIOR >= WKS-SMA-LARGO-ANTERIOR
021800            AND WKS-SMA-CORTO-ACTUAL < WKS-SMA-LARGO-ACTUAL
021900             MOVE -1 TO WKS-SENAL-NUEVA
022000         END-IF
022100     END-IF
022200     MOVE WKS-SENAL-NUEVA TO TBL-SIGNAL (WKS-T)
022300     MOVE 1 TO WKS-SMA-ANT-BANDERA
022400     MOVE TBL-TIMESTAMP (WKS-T) TO WKS-TIEMPO-DEPURA
022500     ADD 1 TO WKS-T.
022600 CALCULA-SMA-1-REG-E. EXIT.
022700******************************************************************
022800*   PROMEDIO SIMPLE DEL CIERRE ENTRE WKS-DESDE Y WKS-T           *
022900******************************************************************
023000 CALCULA-PROMEDIO-CIERRE SECTION.
023100     MOVE ZERO TO WKS-SMA-SUMA
023200     MOVE ZERO TO WKS-CONTADOR
023300     MOVE WKS-DESDE TO WKS-K
023400     PERFORM SUMA-VENTANA-CIERRE UNTIL WKS-K > WKS-T
023500     IF WKS-CONTADOR > 0
023600         DIVIDE WKS-SMA-SUMA BY WKS-CONTADOR
023700                 GIVING WKS-SMA-SUMA ROUNDED
023800     END-IF.
023900 CALCULA-PROMEDIO-CIERRE-E. EXIT.
024000 SUMA-VENTANA-CIERRE SECTION.
024100     ADD TBL-CLOSE (WKS-K) TO WKS-SMA-SUMA
024200     ADD 1 TO WKS-CONTADOR
024300     ADD 1 TO WKS-K.
024400 SUMA-VENTANA-CIERRE-E. EXIT.
024500******************************************************************
024600*   CALCULA-MACD - MACD(12,26,9) CON FILTRO EMA-200 (TENDENCIA)  *
024700*   Y FILTRO RSI-14 (FUERZA). COMPRA SOLO SI EL CRUCE ES ALCISTA,*
024800*   EL CIERRE ESTA SOBRE LA EMA-200 Y EL RSI ESTA POR DEBAJO DEL *
024900*   TECHO DE FUERZA. VENTA EN CRUCE BAJISTA SIN FILTROS.         *
025000******************************************************************
025100 CALCULA-MACD SECTION.
025200     MOVE ZERO TO WKS-EMA-RAPIDA  WKS-EMA-LENTA
025300     MOVE ZERO TO WKS-MACD-ANTERIOR WKS-SENAL-MACD-ANTERIOR
025400     MOVE ZERO TO WKS-EMA-TENDENCIA WKS-TENDENCIA-BANDERA
025500     COMPUTE WKS-K-RAPIDA     ROUNDED = 2 / (12 + 1)
025600     COMPUTE WKS-K-LENTA      ROUNDED = 2 / (26 + 1)
025700     COMPUTE WKS-K-SENAL-MACD ROUNDED = 2 / (9 + 1)
025800     COMPUTE WKS-K-TENDENCIA  ROUNDED = 2 / (200 + 1)
025900     MOVE 1 TO WKS-T
026000     PERFORM CALCULA-MACD-1-REG UNTIL WKS-T > WKS-TOTAL-CANDLES.
026100 CALCULA-MACD-E. EXIT.
026200 CALCULA-MACD-1-REG SECTION.
026300     PERFORM ACTUALIZA-EMA-RAPIDA-LENTA
026400     PERFORM ACTUALIZA-TENDENCIA-EMA200
026500     PERFORM ACTUALIZA-RSI-14
026600     COMPUTE WKS-MACD-ACTUAL ROUNDED =
026700         WKS-EMA-RAPIDA - WKS-EMA-LENTA
026800     IF WKS-T = 1
026900         MOVE WKS-MACD-ACTUAL TO WKS-SENAL-MACD-ACTUAL
027000     ELSE
027100         COMPUTE WKS-SENAL-MACD-ACTUAL ROUNDED =
027200             (WKS-MACD-ACTUAL * WKS-K-SENAL-MACD) +
027300             (WKS-SENAL-MACD-ANTERIOR * (1 - WKS-K-SENAL-MACD))
027400     END-IF
027500     MOVE ZERO TO WKS-SENAL-NUEVA
027600     IF WKS-T > 1
027700         IF WKS-MACD-ANTERIOR <= WKS-SENAL-MACD-ANTERIOR
027800            AND WKS-MACD-ACTUAL > WKS-SENAL-MACD-ACTUAL
027900            AND WKS-TENDENCIA-DEFINIDA
028000            AND TBL-CLOSE (WKS-T) > WKS-EMA-TENDENCIA
028100            AND WKS-RSI-DEFINIDO
028200            AND WKS-RSI-ACTUAL < 70
028300             MOVE 1 TO WKS-SENAL-NUEVA
028400         END-IF
028500         IF WKS-MACD-ANTERIOR >= WKS-SENAL-MACD-ANTERIOR
028600            AND WKS-MACD-ACTUAL < WKS-SENAL-MACD-ACTUAL
028700             MOVE -1 TO WKS-SENAL-NUEVA
028800         END-IF
028900     END-IF
029000     MOVE WKS-SENAL-NUEVA TO TBL-SIGNAL (WKS-T)
029100     MOVE WKS-MACD-ACTUAL TO WKS-MACD-ANTERIOR
029200     MOVE WKS-SENAL-MACD-ACTUAL TO WKS-SENAL-MACD-ANTERIOR
029300     MOVE TBL-TIMESTAMP (WKS-T) TO WKS-TIEMPO-DEPURA
029400     ADD 1 TO WKS-T.
029500 CALCULA-MACD-1-REG-E. EXIT.
029600******************************************************************
029700*   ACTUALIZA-EMA-RAPIDA-LENTA - RECURRENCIA EXPONENCIAL SOBRE   *
029800*   EL CIERRE. SE SIEMBRA CON EL PRIMER CIERRE DE LA SERIE.      *
029900******************************************************************
030000 ACTUALIZA-EMA-RAPIDA-LENTA SECTION.
030100     IF WKS-T = 1
030200         MOVE TBL-CLOSE (WKS-T) TO WKS-EMA-RAPIDA
030300         MOVE TBL-CLOSE (WKS-T) TO WKS-EMA-LENTA
030400     ELSE
030500         COMPUTE WKS-EMA-RAPIDA ROUNDED =
030600             (TBL-CLOSE (WKS-T) * WKS-K-RAPIDA) +
030700             (WKS-EMA-RAPIDA * (1 - WKS-K-RAPIDA))
030800         COMPUTE WKS-EMA-LENTA ROUNDED =
030900             (TBL-CLOSE (WKS-T) * WKS-K-LENTA) +
031000             (WKS-EMA-LENTA * (1 - WKS-K-LENTA))
031100     END-IF.
031200 ACTUALIZA-EMA-RAPIDA-LENTA-E. EXIT.
031300******************************************************************
031400*   ACTUALIZA-TENDENCIA-EMA200 - EMA DE TENDENCIA. NO QUEDA      *
031500*   DEFINIDA SINO HASTA TENER 200 REGISTROS EN LA SERIE.         *
031600******************************************************************
031700 ACTUALIZA-TENDENCIA-EMA200 SECTION.
031800     IF WKS-T = 1
031900         MOVE TBL-CLOSE (WKS-T) TO WKS-EMA-TENDENCIA
032000     ELSE
032100         COMPUTE WKS-EMA-TENDENCIA ROUNDED =
032200             (TBL-CLOSE (WKS-T) * WKS-K-TENDENCIA) +
032300             (WKS-EMA-TENDENCIA * (1 - WKS-K-TENDENCIA))
032400     END-IF
032500     IF WKS-T >= 200
032600         MOVE 1 TO WKS-TENDENCIA-BANDERA
032700     END-IF.
032800 ACTUALIZA-TENDENCIA-EMA200-E. EXIT.
032900******************************************************************
033000*   ACTUALIZA-RSI-14 - PROMEDIO MOVIL SIMPLE DE GANANCIA Y       *
033100*   PERDIDA SOBRE LAS ULTIMAS 14 VARIACIONES DEL CIERRE. NO      *
033200*   QUEDA DEFINIDO HASTA TENER 14 VARIACIONES EN LA SERIE.       *
033300******************************************************************
033400 ACTUALIZA-RSI-14 SECTION.
033500     MOVE ZERO TO WKS-SUMA-GANANCIA WKS-SUMA-PERDIDA WKS-CONTADOR
033600     IF WKS-T > 1
033700         COMPUTE WKS-DESDE = WKS-T - 14 + 1
033800         IF WKS-DESDE < 2
033900             MOVE 2 TO WKS-DESDE
034000         END-IF
034100         MOVE WKS-DESDE TO WKS-K
034200         PERFORM SUMA-VENTANA-RSI UNTIL WKS-K > WKS-T
034300     END-IF
034400     MOVE ZERO TO WKS-RSI-BANDERA
034500     IF WKS-CONTADOR >= 14
034600         MOVE 1 TO WKS-RSI-BANDERA
034700         DIVIDE WKS-SUMA-GANANCIA BY WKS-CONTADOR
034800                 GIVING WKS-AVG-GANANCIA ROUNDED
034900         DIVIDE WKS-SUMA-PERDIDA BY WKS-CONTADOR
035000                 GIVING WKS-AVG-PERDIDA ROUNDED
035100         IF WKS-AVG-PERDIDA = 0
035200             MOVE 100 TO WKS-RSI-ACTUAL
035300         ELSE
035400             DIVIDE WKS-AVG-GANANCIA BY WKS-AVG-PERDIDA
035500                     GIVING WKS-RS-RELATIVO ROUNDED
035600             COMPUTE WKS-RSI-ACTUAL ROUNDED =
035700                 100 - (100 / (1 + WKS-RS-RELATIVO))
035800         END-IF
035900     END-IF.
036000 ACTUALIZA-RSI-14-E. EXIT.
036100 SUMA-VENTANA-RSI SECTION.
036200     COMPUTE WKS-DELTA-CIERRE =
036300         TBL-CLOSE (WKS-K) - TBL-CLOSE (WKS-K - 1)
036400     IF WKS-DELTA-CIERRE > 0
036500         ADD WKS-DELTA-CIERRE TO WKS-SUMA-GANANCIA
036600     ELSE
036700         COMPUTE WKS-SUMA-PERDIDA = WKS-SUMA-PERDIDA - WKS-DELTA-CIERRE
036800     END-IF
036900     ADD 1 TO WKS-CONTADOR
037000     ADD 1 TO WKS-K.
037100 SUMA-VENTANA-RSI-E. EXIT.
037200******************************************************************
037300*   CALCULA-DONCHIAN - RUPTURA DE CANAL DONCHIAN (VENTANA DEL    *
037400*   PARAMETRO LNK-DONCHIAN-VENTANA) CON FILTRO ATR-14. LA        *
037500*   VENTANA DEL CANAL TERMINA EN EL REGISTRO ANTERIOR AL ACTUAL  *
037600*   (NO INCLUYE LA VELA DE LA SENAL). EMPATE COMPRA/VENTA        *
037700*   RESUELVE A VENTA (INSTRUCCION 242890).                       *
037800******************************************************************
037900 CALCULA-DONCHIAN SECTION.
038000     MOVE 1 TO WKS-T
038100     PERFORM CALCULA-DONCHIAN-1-REG UNTIL WKS-T > WKS-TOTAL-CANDLES.
038200 CALCULA-DONCHIAN-E. EXIT.
038300 CALCULA-DONCHIAN-1-REG SECTION.
038400     PERFORM ACTUALIZA-CANAL-DONCHIAN
038500     PERFORM ACTUALIZA-ATR-14
038600     MOVE ZERO TO WKS-SENAL-NUEVA
038700     IF WKS-CANAL-DEFINIDO AND WKS-ATR-DEFINIDO
038800         IF WKS-ATR-RATIO > LNK-ATR-UMBRAL
038900             IF TBL-HIGH (WKS-T) > WKS-CANAL-ALTO
039000                 MOVE 1 TO WKS-SENAL-NUEVA
039100             END-IF
039200             IF TBL-LOW (WKS-T) < WKS-CANAL-BAJO
039300                 MOVE -1 TO WKS-SENAL-NUEVA
039400             END-IF
039500         END-IF
039600     END-IF
039700     MOVE WKS-SENAL-NUEVA TO TBL-SIGNAL (WKS-T)
039800     MOVE TBL-TIMESTAMP (WKS-T) TO WKS-TIEMPO-DEPURA
039900     ADD 1 TO WKS-T.
040000 CALCULA-DONCHIAN-1-REG-E. EXIT.
040100******************************************************************
040200*   ACTUALIZA-CANAL-DONCHIAN - MAXIMO Y MINIMO DE LA VENTANA     *
040300*   WKS-T - VENTANA .. WKS-T - 1. NO QUEDA DEFINIDO HASTA QUE    *
040400*   EXISTAN LAS VENTANA VELAS ANTERIORES COMPLETAS (243352).    *
040500******************************************************************
040600 ACTUALIZA-CANAL-DONCHIAN SECTION.
040700     MOVE ZERO TO WKS-CANAL-BANDERA
040800     IF WKS-T > LNK-DONCHIAN-VENTANA
040900         MOVE 1 TO WKS-CANAL-BANDERA
041000         COMPUTE WKS-DESDE = WKS-T - LNK-DONCHIAN-VENTANA
041100         MOVE TBL-HIGH (WKS-DESDE) TO WKS-CANAL-ALTO
041200         MOVE TBL-LOW  (WKS-DESDE) TO WKS-CANAL-BAJO
041300         COMPUTE WKS-K = WKS-DESDE + 1
041400         PERFORM AMPLIA-CANAL-DONCHIAN UNTIL WKS-K > WKS-T - 1
041500     END-IF.
041600 ACTUALIZA-CANAL-DONCHIAN-E. EXIT.
041700 AMPLIA-CANAL-DONCHIAN SECTION.
041800     IF TBL-HIGH (WKS-K) > WKS-CANAL-ALTO
041900         MOVE TBL-HIGH (WKS-K) TO WKS-CANAL-ALTO
042000     END-IF
042100     IF TBL-LOW (WKS-K) < WKS-CANAL-BAJO
042200         MOVE TBL-LOW (WKS-K) TO WKS-CANAL-BAJO
042300     END-IF
042400     ADD 1 TO WKS-K.
042500 AMPLIA-CANAL-DONCHIAN-E. EXIT.
042600******************************************************************
042700*   ACTUALIZA-ATR-14 - RANGO VERDADERO Y SU PROMEDIO MOVIL DE    *
042800*   14 PERIODOS, MAS LA RAZON ATR/CIERRE PARA EL FILTRO.         *
042900******************************************************************
043000 ACTUALIZA-ATR-14 SECTION.
043100     IF WKS-T = 1
043200         COMPUTE WKS-TR-ACTUAL = TBL-HIGH (WKS-T) - TBL-LOW (WKS-T)
043300     ELSE
043400         COMPUTE WKS-H-MENOS-L = TBL-HIGH (WKS-T) - TBL-LOW (WKS-T)
043500         COMPUTE WKS-H-MENOS-PC =
043600             TBL-HIGH (WKS-T) - TBL-CLOSE (WKS-T - 1)
043700         IF WKS-H-MENOS-PC < 0
043800             COMPUTE WKS-H-MENOS-PC = WKS-H-MENOS-PC * -1
043900         END-IF
044000         COMPUTE WKS-L-MENOS-PC =
044100             TBL-LOW (WKS-T) - TBL-CLOSE (WKS-T - 1)
044200         IF WKS-L-MENOS-PC < 0
044300             COMPUTE WKS-L-MENOS-PC = WKS-L-MENOS-PC * -1
044400         END-IF
044500         MOVE WKS-H-MENOS-L TO WKS-TR-ACTUAL
044600         IF WKS-H-MENOS-PC > WKS-TR-ACTUAL
044700             MOVE WKS-H-MENOS-PC TO WKS-TR-ACTUAL
044800         END-IF
044900         IF WKS-L-MENOS-PC > WKS-TR-ACTUAL
045000             MOVE WKS-L-MENOS-PC TO WKS-TR-ACTUAL
045100         END-IF
045200     END-IF
045300     MOVE WKS-TR-ACTUAL TO TBL-TR (WKS-T)
045400     MOVE ZERO TO WKS-ATR-BANDERA WKS-SUMA-TR WKS-CONTADOR
045500     IF WKS-T >= 14
045600         COMPUTE WKS-DESDE = WKS-T - 14 + 1
045700         MOVE WKS-DESDE TO WKS-K
045800         PERFORM SUMA-VENTANA-ATR UNTIL WKS-K > WKS-T
045900         MOVE 1 TO WKS-ATR-BANDERA
046000         DIVIDE WKS-SUMA-TR BY WKS-CONTADOR
046100                 GIVING WKS-ATR-ACTUAL ROUNDED
046200         IF TBL-CLOSE (WKS-T) NOT = 0
046300             DIVIDE WKS-ATR-ACTUAL BY TBL-CLOSE (WKS-T)
046400                     GIVING WKS-ATR-RATIO ROUNDED
046500         END-IF
046600     END-IF.
046700 ACTUALIZA-ATR-14-E. EXIT.
046800 SUMA-VENTANA-ATR SECTION.
046900     ADD TBL-TR (WKS-K) TO WKS-SUMA-TR
047000     ADD 1 TO WKS-CONTADOR
047100     ADD 1 TO WKS-K.
047200 SUMA-VENTANA-ATR-E. EXIT.
