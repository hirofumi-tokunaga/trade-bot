000100******************************************************************
000200*         A R E A   D E   E N L A C E   D E L   M O T O R        *
000300******************************************************************
000400* COPY       : BTLINK1                                           *
000500* APLICACION : MOTOR DE NEGOCIACION BTC/JPY                      *
000600* DESCRIPCION: PARAMETROS ESCALARES INTERCAMBIADOS ENTRE LOS     *
000700*              PROGRAMAS LLAMADORES (BTMAIN1/OPTMIZ1) Y EL       *
000800*              MOTOR DE SIMULACION (BTCORE1).                   *
000900* AUTOR      : J. ESCOBAR (JESC)                                 *
001000* FECHA      : 09/03/1991                                        *
001100******************************************************************
001200 01  LNK-BT-PARMS.
001300     05 LNK-ESTRATEGIA             PIC 9(01).
001400         88 LNK-ESTR-SMA                    VALUE 1.
001500         88 LNK-ESTR-MACD                   VALUE 2.
001600         88 LNK-ESTR-DONCHIAN               VALUE 3.
001700         88 LNK-ESTR-GRID                   VALUE 4.
001800     05 LNK-ESCRIBE-DETALLE        PIC 9(01).
001900         88 LNK-SI-ESCRIBE-DETALLE          VALUE 1.
002000     05 LNK-BALANCE-INICIAL        PIC S9(11)V9(2).
002100     05 LNK-COMISION-TAKER         PIC S9(1)V9(6).
002200     05 LNK-COMISION-MAKER         PIC S9(1)V9(6).
002300     05 LNK-SMA-CORTO              PIC 9(03).
002400     05 LNK-SMA-LARGO              PIC 9(03).
002500     05 LNK-DONCHIAN-VENTANA       PIC 9(05).
002600     05 LNK-ATR-UMBRAL             PIC S9(1)V9(5).
002700     05 LNK-SL-PCT                 PIC S9(1)V9(5).
002800     05 LNK-TP-PCT                 PIC S9(1)V9(5).
002900     05 LNK-TRAIL-PCT              PIC S9(1)V9(5).
003000     05 LNK-GRID-MIN               PIC S9(9)V9(2).
003100     05 LNK-GRID-MAX               PIC S9(9)V9(2).
003200     05 LNK-GRID-NIVELES           PIC 9(05).
003300     05 LNK-GRID-CANTIDAD          PIC S9(3)V9(6).
003400     05 LNK-GRID-FILTRO-EMA        PIC 9(01).
003500         88 LNK-GRID-FILTRO-ON              VALUE 1.
003600     05 FILLER                     PIC X(01) VALUE SPACES.
