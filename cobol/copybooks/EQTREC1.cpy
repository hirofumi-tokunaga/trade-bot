000100******************************************************************
000200*              S E R I E   D E   P A T R I M O N I O             *
000300******************************************************************
000400* COPY       : EQTREC1                                           *
000500* APLICACION : MOTOR DE NEGOCIACION BTC/JPY                      *
000600* DESCRIPCION: UN REGISTRO POR CADA VELA CON EL VALOR DE         *
000700*              PORTAFOLIO (EFECTIVO + POSICION X CIERRE).        *
000800* AUTOR      : J. ESCOBAR (JESC)                                 *
000900* FECHA      : 09/03/1991                                        *
001000******************************************************************
001100 01  REG-EQTREC.
001200     05 EQT-TIMESTAMP              PIC X(19).
001300     05 FILLER                     PIC X(01) VALUE SPACES.
001400     05 EQT-VALOR-PORTAFOLIO       PIC S9(11)V9(2).
001500******************************************************************
001600*        T A B L A   D E   P A T R I M O N I O   E N   M E M.    *
001700******************************************************************
001800 01  WKS-TABLA-EQUITY.
001900     05 WKS-TOTAL-EQUITY           PIC 9(05) COMP VALUE ZEROS.
002000     05 WKS-EQUITY-ITEM OCCURS 8760 TIMES
002100                        INDEXED BY IX-EQT.
002200        10 TBL-EQT-TIMESTAMP       PIC X(19).
002300        10 TBL-EQT-VALOR           PIC S9(11)V9(2).
002400     05 FILLER                     PIC X(01) VALUE SPACES.
