000100******************************************************************
000200* FECHA       : 09/03/1991                                       *
000300* PROGRAMADOR : J. ESCOBAR (JESC)                                *
000400* APLICACION  : MOTOR DE NEGOCIACION BTC/JPY                     *
000500* PROGRAMA    : BTMAIN1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : JOB PRINCIPAL DE UNA CORRIDA DE BACKTEST. LEE LA  *
000800*             : VELA DE MERCADO (MARKET-DATA), TOMA LOS          *
000900*             : PARAMETROS DE SYSIN (O SUS VALORES POR DEFECTO), *
001000*             : LLAMA AL MOTOR DE SENALES QUE CORRESPONDA Y AL   *
001100*             : MOTOR DE SIMULACION, Y DEJA LA BITACORA DE       *
001200*             : OPERACIONES, LA SERIE DE PATRIMONIO Y EL RESUMEN.*
001300* ARCHIVOS    : MRKDAT1=E, TRDLOG1=S, EQTFIL1=S, SUMRPT1=S        *
001400* ACCION (ES) : E=EJECUTA CORRIDA DE BACKTEST                    *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 241291                                           *
001700* NOMBRE      : JOB PRINCIPAL DE BACKTEST - NEGOCIACION BTC/JPY  *
001800* DESCRIPCION : PROGRAMA PRINCIPAL (BATCH)                       *
001900******************************************************************
002000*                  B I T A C O R A   D E   C A M B I O S         *
002100******************************************************************
002200* 09/03/1991 JESC BPM/RATIONAL 241291: VERSION INICIAL. SOLO      *
002300*                 ESTRATEGIA SMA, SIN TARJETA DE PARAMETROS       *
002400*                 (VALORES FIJOS POR DEFECTO UNICAMENTE).         *
002500* 17/07/1992 JESC BPM/RATIONAL 241346: SE AGREGA TARJETA DE       *
002600*                 PARAMETROS POR SYSIN PARA SELECCIONAR LA        *
002700*                 ESTRATEGIA Y SUSTITUIR VALORES POR DEFECTO.     *
002800* 22/04/1994 JESC BPM/RATIONAL 241791: SE AGREGA LLAMADA AL       *
002900*                 MOTOR DE GRID DE RANGO (GRDENG1).               *
003000* 30/01/1995 RMLR BPM/RATIONAL 241912: AJUSTE DE REDONDEO EN LA   *
003100*                 IMPRESION DEL RESUMEN (CAMPOS EDITADOS).        *
003200* 11/09/1998 JESC BPM/RATIONAL 242208: REVISION Y2K. EL CAMPO     *
003300*                 TIMESTAMP DE LA VELA TRAE AAAA DE CUATRO         *
003400*                 DIGITOS DESDE EL ORIGEN; SIN CAMBIOS.            *
003500* 14/03/1999 RMLR BPM/RATIONAL 242253: CIERRE DE REVISION Y2K.    *
003600* 06/06/2001 JESC BPM/RATIONAL 242514: SE LIMITA LA CARGA DE      *
003700*                 VELAS A 8,760 REGISTROS (UN ANIO DE VELAS       *
003800*                 HORARIAS) PARA NO DESBORDAR LA TABLA EN MEMORIA.*
003900* 19/02/2004 GLMZ BPM/RATIONAL 242893: SE AGREGA EL CONTEO DE      *
004000*                 OPERACIONES AL ENCABEZADO DE ESTADISTICAS EN EL *
004100*                 SPOOL (DIAGNOSTICO, NO VA AL SUMMARY-REPORT).   *
004200* 23/08/2007 GLMZ BPM/RATIONAL 243125: SE REESCRIBEN LOS CICLOS   *
004300*                 DE LECTURA/ESCRITURA COMO SECCIONES APARTE      *
004400*                 (NORMA DE PROGRAMACION ESTRUCTURADA DEL         *
004500*                 DEPARTAMENTO).                                  *
004600* 14/11/2008 GLMZ BPM/RATIONAL 243340: CORRECCION DE AUDITORIA.   *
004700*                 LEE-UNA-VELA NO VALIDABA EL TOPE DE 8,760        *
004800*                 REGISTROS QUE EL PROPIO 242514 DECIA IMPONER;     *
004900*                 UNA VELA DE MERCADO MAS GRANDE SE SALIA DE LA     *
005000*                 TABLA. SE AGREGA EL CORTE ANTES DE CARGAR LA FILA.*
005100* 20/11/2008 GLMZ BPM/RATIONAL 243345: SE RENUMERAN LOS PARRAFOS  *
005200*                 DEL PROCEDURE DIVISION (000- A 090-) Y SE         *
005300*                 ENLAZAN POR PERFORM ... THRU, SEGUN LA NORMA      *
005400*                 VIGENTE DE PROGRAMACION ESTRUCTURADA DEL          *
005500*                 DEPARTAMENTO.                                     *
005600* 24/11/2008 GLMZ BPM/RATIONAL 243350: SE AGREGAN LAS VARIABLES  *
005700*                 FS-MRKDAT1/FS-TRDLOG1/FS-EQTFIL1/FS-SUMRPT1 A  *
005800*                 WORKING-STORAGE; LA CLAUSULA FILE STATUS DE    *
005900*                 CADA SELECT LAS REFERENCIABA SIN QUE EXISTIERA *
006000*                 EL CAMPO, IGUAL QUE FS-TLMATH EN MIGRACFS.     *
006100******************************************************************
006200 IDENTIFICATION DIVISION.
006300 PROGRAM-ID.    BTMAIN1.
006400 AUTHOR.        J. ESCOBAR.
006500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - TARJETA Y NEGOCIACION.
006600 DATE-WRITTEN.  09/03/1991.
006700 DATE-COMPILED. 09/03/1991.
006800 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT MARKET-DATA  ASSIGN   TO MRKDAT1
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS FS-MRKDAT1.
007800     SELECT TRADE-LOG    ASSIGN   TO TRDLOG1
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS FS-TRDLOG1.
008100     SELECT EQUITY-FILE  ASSIGN   TO EQTFIL1
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS FS-EQTFIL1.
008400     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT1
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS FS-SUMRPT1.
008700 DATA DIVISION.
008800 FILE SECTION.
008900******************************************************************
009000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009100******************************************************************
009200*   VELA DE MERCADO (ENTRADA).
009300*   BITACORA DE OPERACIONES (SALIDA, RENGLON IMPRESO).
009400*   SERIE DE PATRIMONIO (SALIDA).
009500*   RESUMEN DE LA CORRIDA (SALIDA, RENGLON IMPRESO).
009600 FD MARKET-DATA.
009700 01  REG-CANDLE-ENT.
009800     05 ENT-TIMESTAMP              PIC X(19).
009900     05 ENT-OPEN                   PIC S9(9)V9(2).
010000     05 ENT-HIGH                   PIC S9(9)V9(2).
010100     05 ENT-LOW                    PIC S9(9)V9(2).
010200     05 ENT-CLOSE                  PIC S9(9)V9(2).
010300     05 ENT-VOLUME                 PIC S9(9)V9(6).
010400     05 FILLER                     PIC X(01).
010500 FD TRADE-LOG.
010600 01  REG-TRDLOG-SAL                PIC X(93).
010700 FD EQUITY-FILE.
010800 01  REG-EQTREC-SAL.
010900     05 SAL-EQT-TIMESTAMP          PIC X(19).
011000     05 FILLER                     PIC X(01).
011100     05 SAL-EQT-VALOR              PIC S9(11)V9(2).
011200 FD SUMMARY-REPORT.
011300 01  REG-SUMRPT-SAL                PIC X(46).
011400 WORKING-STORAGE SECTION.
011500******************************************************************
011600*           RECURSOS RUTINA DE FILE-STATUS Y VARIABLES FSE       *
011700******************************************************************
011800 01 FS-MRKDAT1                     PIC 9(02)         VALUE ZEROS.
011900 01 FS-TRDLOG1                     PIC 9(02)         VALUE ZEROS.
012000 01 FS-EQTFIL1                     PIC 9(02)         VALUE ZEROS.
012100 01 FS-SUMRPT1                     PIC 9(02)         VALUE ZEROS.
012200 01 WKS-FS-STATUS.
012300    02 PROGRAMA                    PIC X(08) VALUE 'BTMAIN1'.
012400    02 ARCHIVO                     PIC X(08) VALUE SPACES.
012500    02 ACCION                      PIC X(10) VALUE SPACES.
012600    02 LLAVE                       PIC X(32) VALUE SPACES.
012700    02 FILLER                     PIC X(01) VALUE SPACES.
012800 01 WKS-INDICES.
012900    05 WKS-I                       PIC 9(05) COMP VALUE ZERO.
013000    05 WKS-I-R REDEFINES WKS-I     PIC 9(05) COMP.
013100    05 WKS-FLAGS.
013200        10 WKS-FIN-MARKET          PIC 9(01) VALUE ZERO.
013300            88 WKS-FIN-MARKET-DATA         VALUE 1.
013400******************************************************************
013500*           T A R J E T A   D E   P A R A M E T R O S   S Y S I N*
013600*   TODO CAMPO EN CERO/ESPACIOS SE SUSTITUYE CON EL VALOR POR     *
013700*   DEFECTO DE PRMDEF1, SALVO LOS LIMITES DEL GRID (NO TIENEN     *
013800*   DEFECTO RAZONABLE, DEPENDEN DEL RANGO DE PRECIOS DE LA VELA). *
013900******************************************************************
014000    05 FILLER                     PIC X(01) VALUE SPACES.
014100 01  WKS-SYSIN-PARMS.
014200     05 SYS-ESTRATEGIA             PIC 9(01).
014300     05 SYS-ESCRIBE-DETALLE        PIC 9(01).
014400     05 SYS-BALANCE-INICIAL        PIC 9(11)V9(2).
014500     05 SYS-SMA-CORTO              PIC 9(03).
014600     05 SYS-SMA-LARGO              PIC 9(03).
014700     05 SYS-DONCHIAN-VENTANA       PIC 9(05).
014800     05 SYS-ATR-UMBRAL             PIC 9(01)V9(5).
014900     05 SYS-SL-PCT                 PIC 9(01)V9(5).
015000     05 SYS-TP-PCT                 PIC 9(01)V9(5).
015100     05 SYS-TRAIL-PCT              PIC 9(01)V9(5).
015200     05 SYS-GRID-MIN               PIC 9(09)V9(2).
015300     05 SYS-GRID-MAX               PIC 9(09)V9(2).
015400     05 SYS-GRID-NIVELES           PIC 9(05).
015500     05 SYS-GRID-CANTIDAD          PIC 9(03)V9(6).
015600     05 SYS-GRID-FILTRO-EMA        PIC 9(01).
015700     05 FILLER                     PIC X(01) VALUE SPACES.
015800 01  WKS-SYSIN-PARMS-R REDEFINES WKS-SYSIN-PARMS.
015900*    --> VISTA EN TABLA DE LAS TRES FRACCIONES DE RIESGO DE LA    *
016000*        TARJETA, PARA LA RUTINA GENERICA DE DIAGNOSTICO.         *
016100     05 FILLER                     PIC 9(01).
016200     05 FILLER                     PIC 9(01).
016300     05 FILLER                     PIC 9(11)V9(2).
016400     05 FILLER                     PIC 9(03).
016500     05 FILLER                     PIC 9(03).
016600     05 FILLER                     PIC 9(05).
016700     05 FILLER                     PIC 9(01)V9(5).
016800     05 SYS-FRACCION-TBL OCCURS 3 TIMES
016900                         PIC 9(01)V9(5).
017000     05 FILLER                     PIC 9(09)V9(2).
017100     05 FILLER                     PIC 9(09)V9(2).
017200     05 FILLER                     PIC 9(05).
017300     05 FILLER                     PIC 9(03)V9(6).
017400     05 FILLER                     PIC 9(01).
017500 01  WKS-DIAGNOSTICO.
017600     05 WKS-FRACCIONES-RIESGO      PIC 9(01) COMP VALUE ZERO.
017700     05 WKS-FR                     PIC 9(01) COMP VALUE ZERO.
017800     05 WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
017900     05 FILLER                     PIC X(01) VALUE SPACES.
018000 01  WKS-TIEMPO-DEPURA              PIC X(19) VALUE SPACES.
018100 01  WKS-TIEMPO-DEPURA-R REDEFINES WKS-TIEMPO-DEPURA.
018200     05 WKS-TD-ANIO                 PIC X(04).
018300     05 FILLER                      PIC X(01).
018400     05 WKS-TD-MES                  PIC X(02).
018500     05 FILLER                      PIC X(01).
018600     05 WKS-TD-DIA                  PIC X(02).
018700     05 FILLER                      PIC X(09).
018800     COPY PRMDEF1.
018900     COPY BTLINK1.
019000     COPY CNDREC1.
019100     COPY GRDREC1.
019200     COPY TRDREC1.
019300     COPY EQTREC1.
019400     COPY SUMREC1.
019500******************************************************************
019600*     SECCION PRINCIPAL - ABRE ARCHIVOS, TOMA PARAMETROS, CARGA  *
019700*     LA VELA, CORRE EL MOTOR QUE CORRESPONDA Y DEJA LOS         *
019800*     ARCHIVOS DE SALIDA Y EL RESUMEN.                            *
019900******************************************************************
020000 000-MAIN.
020100     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-E
020200     PERFORM 020-LEE-PARAMETROS THRU 020-LEE-PARAMETROS-E
020300     PERFORM 030-CARGA-CANDLES THRU 030-CARGA-CANDLES-E
020400     PERFORM 040-CALCULA-SENALES THRU 040-CALCULA-SENALES-E
020500     PERFORM 050-EJECUTA-BACKTEST THRU 050-EJECUTA-BACKTEST-E
020600     PERFORM 060-ESCRIBE-TRADE-LOG THRU 060-ESCRIBE-TRADE-LOG-E
020700     PERFORM 070-ESCRIBE-EQUITY THRU 070-ESCRIBE-EQUITY-E
020800     PERFORM 080-IMPRIME-RESUMEN THRU 080-IMPRIME-RESUMEN-E
020900     PERFORM 090-CIERRA-ARCHIVOS THRU 090-CIERRA-ARCHIVOS-E
021000     STOP RUN.
021100 000-MAIN-E. EXIT.
021200******************************************************************
021300*   APERTURA-ARCHIVOS - ABRE LOS CUATRO ARCHIVOS DEL JOB. SI      *
021400*   ALGUNO FALLA, SE AVISA POR CONSOLA Y SE TERMINA EL JOB.       *
021500******************************************************************
021600 010-APERTURA-ARCHIVOS.
021700     OPEN INPUT  MARKET-DATA
021800     OPEN OUTPUT TRADE-LOG EQUITY-FILE SUMMARY-REPORT
021900     IF FS-MRKDAT1 NOT = 0 OR FS-TRDLOG1 NOT = 0 OR
022000        FS-EQTFIL1 NOT = 0 OR FS-SUMRPT1 NOT = 0
022100         MOVE 'OPEN'      TO ACCION
022200         MOVE SPACES      TO LLAVE
022300         MOVE 'MRKDAT1'   TO ARCHIVO
022400         CALL 'DEBD1R00'  USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022500                                FS-MRKDAT1, FS-MRKDAT1
022600         DISPLAY '***********************************************'
022700         DISPLAY '*  ALGO SALIO MAL AL ABRIR ARCHIVOS DEL JOB   *'
022800         DISPLAY '***********************************************'
022900         DISPLAY '* FS MARKET-DATA     : ' FS-MRKDAT1
023000         DISPLAY '* FS TRADE-LOG       : ' FS-TRDLOG1
023100         DISPLAY '* FS EQUITY-FILE     : ' FS-EQTFIL1
023200         DISPLAY '* FS SUMMARY-REPORT  : ' FS-SUMRPT1
023300         MOVE  91         TO RETURN-CODE
023400         STOP RUN
023500     END-IF.
023600 010-APERTURA-ARCHIVOS-E. EXIT.
023700******************************************************************
023800*   LEE-PARAMETROS - TOMA LA TARJETA DE PARAMETROS DE SYSIN Y LA  *
023900*   TRASLADA AL AREA DE ENLACE, SUSTITUYENDO CON LOS VALORES POR  *
024000*   DEFECTO DE PRMDEF1 TODO CAMPO QUE VENGA EN CERO (INSTRUCCION  *
024100*   241346). LOS LIMITES DEL GRID SE TOMAN TAL CUAL VIENEN.       *
024200******************************************************************
024300 020-LEE-PARAMETROS.
024400     ACCEPT WKS-SYSIN-PARMS FROM SYSIN
024500     MOVE SYS-ESTRATEGIA          TO LNK-ESTRATEGIA
024600     MOVE SYS-ESCRIBE-DETALLE     TO LNK-ESCRIBE-DETALLE
024700     IF SYS-BALANCE-INICIAL > 0
024800         MOVE SYS-BALANCE-INICIAL TO LNK-BALANCE-INICIAL
024900     ELSE
025000         MOVE DEF-BALANCE-INICIAL TO LNK-BALANCE-INICIAL
025100     END-IF
025200     MOVE DEF-COMISION-TAKER TO LNK-COMISION-TAKER
025300     MOVE DEF-COMISION-MAKER TO LNK-COMISION-MAKER
025400     IF SYS-SMA-CORTO > 0
025500         MOVE SYS-SMA-CORTO       TO LNK-SMA-CORTO
025600     ELSE
025700         MOVE DEF-SMA-CORTO       TO LNK-SMA-CORTO
025800     END-IF
025900     IF SYS-SMA-LARGO > 0
026000         MOVE SYS-SMA-LARGO       TO LNK-SMA-LARGO
026100     ELSE
026200         MOVE DEF-SMA-LARGO       TO LNK-SMA-LARGO
026300     END-IF
026400     IF SYS-DONCHIAN-VENTANA > 0
026500         MOVE SYS-DONCHIAN-VENTANA TO LNK-DONCHIAN-VENTANA
026600     ELSE
026700         MOVE DEF-DONCHIAN-VENTANA TO LNK-DONCHIAN-VENTANA
026800     END-IF
026900     IF SYS-ATR-UMBRAL > 0
027000         MOVE SYS-ATR-UMBRAL      TO LNK-ATR-UMBRAL
027100     ELSE
027200         MOVE DEF-ATR-UMBRAL      TO LNK-ATR-UMBRAL
027300     END-IF
027400     IF SYS-SL-PCT > 0
027500         MOVE SYS-SL-PCT          TO LNK-SL-PCT
027600     ELSE
027700         MOVE DEF-STOP-LOSS-PCT   TO LNK-SL-PCT
027800     END-IF
027900     IF SYS-TP-PCT > 0
028000         MOVE SYS-TP-PCT          TO LNK-TP-PCT
028100     ELSE
028200         MOVE DEF-TAKE-PROFIT-PCT TO LNK-TP-PCT
028300     END-IF
028400     IF SYS-TRAIL-PCT > 0
028500         MOVE SYS-TRAIL-PCT       TO LNK-TRAIL-PCT
028600     ELSE
028700         MOVE DEF-TRAILING-STOP-PCT TO LNK-TRAIL-PCT
028800     END-IF
028900     MOVE SYS-GRID-MIN            TO LNK-GRID-MIN
029000     MOVE SYS-GRID-MAX            TO LNK-GRID-MAX
029100     IF SYS-GRID-NIVELES > 0
029200         MOVE SYS-GRID-NIVELES    TO LNK-GRID-NIVELES
029300     ELSE
029400         MOVE DEF-GRID-NIVELES    TO LNK-GRID-NIVELES
029500     END-IF
029600     IF SYS-GRID-CANTIDAD > 0
029700         MOVE SYS-GRID-CANTIDAD   TO LNK-GRID-CANTIDAD
029800     ELSE
029900         MOVE DEF-GRID-CANTIDAD   TO LNK-GRID-CANTIDAD
030000     END-IF
030100     IF SYS-GRID-FILTRO-EMA > 0
030200         MOVE SYS-GRID-FILTRO-EMA TO LNK-GRID-FILTRO-EMA
030300     ELSE
030400         MOVE DEF-GRID-FILTRO-EMA TO LNK-GRID-FILTRO-EMA
030500     END-IF
030600     MOVE ZERO TO WKS-FRACCIONES-RIESGO
030700     MOVE 1 TO WKS-FR
030800     PERFORM 025-CUENTA-UNA-FRACCION-SYSIN THRU 025-CUENTA-UNA-FRACCION-SYSIN-E UNTIL WKS-FR > 3.
030900 020-LEE-PARAMETROS-E. EXIT.
031000 025-CUENTA-UNA-FRACCION-SYSIN.
031100     IF SYS-FRACCION-TBL (WKS-FR) > 0
031200         ADD 1 TO WKS-FRACCIONES-RIESGO
031300     END-IF
031400     ADD 1 TO WKS-FR.
031500 025-CUENTA-UNA-FRACCION-SYSIN-E. EXIT.
031600******************************************************************
031700*   CARGA-CANDLES - LEE LA VELA DE MERCADO REGISTRO POR REGISTRO  *
031800*   Y LA TRASLADA A LA TABLA EN MEMORIA, HASTA 8,760 REGISTROS    *
031900*   (INSTRUCCION 242514). EL ORDEN DE LLEGADA ES EL ORDEN DE      *
032000*   TIEMPO ASCENDENTE DEL ARCHIVO.                                *
032100******************************************************************
032200 030-CARGA-CANDLES.
032300     MOVE ZERO TO WKS-TOTAL-CANDLES WKS-FIN-MARKET
032400     PERFORM 035-LEE-UNA-VELA THRU 035-LEE-UNA-VELA-E UNTIL WKS-FIN-MARKET-DATA.
032500 030-CARGA-CANDLES-E. EXIT.
032600 035-LEE-UNA-VELA.
032700     READ MARKET-DATA
032800         AT END
032900             MOVE 1 TO WKS-FIN-MARKET
033000             GO TO 035-LEE-UNA-VELA-E
033100     END-READ
033200     IF WKS-TOTAL-CANDLES >= 8760
033300         MOVE 1 TO WKS-FIN-MARKET
033400         GO TO 035-LEE-UNA-VELA-E
033500     END-IF
033600     ADD 1 TO WKS-TOTAL-CANDLES
033700     SET IX-CND TO WKS-TOTAL-CANDLES
033800     MOVE ENT-TIMESTAMP TO TBL-TIMESTAMP (IX-CND)
033900     MOVE ENT-OPEN      TO TBL-OPEN      (IX-CND)
034000     MOVE ENT-HIGH      TO TBL-HIGH      (IX-CND)
034100     MOVE ENT-LOW       TO TBL-LOW       (IX-CND)
034200     MOVE ENT-CLOSE     TO TBL-CLOSE     (IX-CND)
034300     MOVE ENT-VOLUME    TO TBL-VOLUME    (IX-CND)
034400     MOVE ENT-TIMESTAMP TO WKS-TIEMPO-DEPURA.
034500 035-LEE-UNA-VELA-E. EXIT.
034600******************************************************************
034700*   CALCULA-SENALES - LLAMA AL MOTOR DE SENALES (SGNENG1) PARA    *
034800*   LAS ESTRATEGIAS DE CRUCE/MACD/DONCHIAN, O AL MOTOR DE GRID    *
034900*   DE RANGO (GRDENG1), SEGUN LA ESTRATEGIA PEDIDA (241791).      *
035000******************************************************************
035100 040-CALCULA-SENALES.
035200     IF LNK-ESTR-GRID
035300         CALL 'GRDENG1' USING LNK-BT-PARMS, WKS-TABLA-CANDLES,
035400                              WKS-TABLA-GRID
035500     ELSE
035600         CALL 'SGNENG1' USING LNK-BT-PARMS, WKS-TABLA-CANDLES
035700     END-IF.
035800 040-CALCULA-SENALES-E. EXIT.
035900******************************************************************
036000*   EJECUTA-BACKTEST - LLAMA AL MOTOR DE SIMULACION (BTCORE1)     *
036100*   QUE RECORRE LA TABLA DE VELAS APLICANDO LAS SENALES O EL      *
036200*   GRID, Y REGRESA LA BITACORA, LA SERIE DE PATRIMONIO Y EL      *
036300*   RESUMEN.                                                      *
036400******************************************************************
036500 050-EJECUTA-BACKTEST.
036600     CALL 'BTCORE1' USING LNK-BT-PARMS, WKS-TABLA-CANDLES,
036700                          WKS-TABLA-GRID, WKS-TABLA-TRDLOG,
036800                          WKS-TABLA-EQUITY, WKS-SUMARIO.
036900 050-EJECUTA-BACKTEST-E. EXIT.
037000******************************************************************
037100*   ESCRIBE-TRADE-LOG - IMPRIME LA BITACORA DE OPERACIONES EN     *
037200*   COLUMNAS (TIMESTAMP, TIPO, PRECIO, CANTIDAD, COMISION). SOLO  *
037300*   SE LLENA LA TABLA SI LNK-SI-ESCRIBE-DETALLE ESTABA ACTIVO.     *
037400******************************************************************
037500 060-ESCRIBE-TRADE-LOG.
037600     MOVE ZERO TO WKS-I
037700     PERFORM 065-ESCRIBE-UNA-OPERACION THRU 065-ESCRIBE-UNA-OPERACION-E
037800             UNTIL WKS-I >= WKS-TOTAL-TRDLOG.
037900 060-ESCRIBE-TRADE-LOG-E. EXIT.
038000 065-ESCRIBE-UNA-OPERACION.
038100     ADD 1 TO WKS-I
038200     SET IX-TRD TO WKS-I
038300     MOVE TBL-TRD-TIMESTAMP (IX-TRD) TO LIN-TRD-TIMESTAMP
038400     MOVE TBL-TRD-TIPO      (IX-TRD) TO LIN-TRD-TIPO
038500     MOVE TBL-TRD-PRECIO    (IX-TRD) TO LIN-TRD-PRECIO
038600     MOVE TBL-TRD-CANTIDAD  (IX-TRD) TO LIN-TRD-CANTIDAD
038700     MOVE TBL-TRD-COMISION  (IX-TRD) TO LIN-TRD-COMISION
038800     MOVE LIN-TRDLOG TO REG-TRDLOG-SAL
038900     WRITE REG-TRDLOG-SAL
039000     IF FS-TRDLOG1 NOT = 0
039100         DISPLAY 'ERROR AL ESCRIBIR TRADE-LOG, STATUS: '
039200                 FS-TRDLOG1
039300     END-IF.
039400 065-ESCRIBE-UNA-OPERACION-E. EXIT.
039500******************************************************************
039600*   ESCRIBE-EQUITY - GRABA UN REGISTRO DE PATRIMONIO POR VELA.    *
039700******************************************************************
039800 070-ESCRIBE-EQUITY.
039900     MOVE ZERO TO WKS-I
040000     PERFORM 075-ESCRIBE-UN-EQUITY THRU 075-ESCRIBE-UN-EQUITY-E
040100             UNTIL WKS-I >= WKS-TOTAL-EQUITY.
040200 070-ESCRIBE-EQUITY-E. EXIT.
040300 075-ESCRIBE-UN-EQUITY.
040400     ADD 1 TO WKS-I
040500     SET IX-EQT TO WKS-I
040600     MOVE TBL-EQT-TIMESTAMP (IX-EQT) TO SAL-EQT-TIMESTAMP
040700     MOVE TBL-EQT-VALOR    (IX-EQT) TO SAL-EQT-VALOR
040800     WRITE REG-EQTREC-SAL
040900     IF FS-EQTFIL1 NOT = 0
041000         DISPLAY 'ERROR AL ESCRIBIR EQUITY-FILE, STATUS: '
041100                 FS-EQTFIL1
041200     END-IF.
041300 075-ESCRIBE-UN-EQUITY-E. EXIT.
041400******************************************************************
041500*   IMPRIME-RESUMEN - IMPRIME EL RESUMEN FINAL DE LA CORRIDA      *
041600*   (INICIAL, FINAL, GANANCIA, DRAWDOWN MAXIMO, TOTAL OPERACIONES)*
041700*   Y DEJA EN EL SPOOL LA CUENTA DE FRACCIONES DE RIESGO QUE       *
041800*   VINIERON CONFIGURADAS (DIAGNOSTICO, INSTRUCCION 242893).      *
041900******************************************************************
042000 080-IMPRIME-RESUMEN.
042100     MOVE SUM-BALANCE-INICIAL      TO LIN-SUM-BALANCE-INI
042200     MOVE LIN-SUMARIO-GUION        TO REG-SUMRPT-SAL
042300     WRITE REG-SUMRPT-SAL
042400     MOVE LIN-SUMARIO-1            TO REG-SUMRPT-SAL
042500     WRITE REG-SUMRPT-SAL
042600     MOVE SUM-VALOR-FINAL          TO LIN-SUM-VALOR-FINAL
042700     MOVE LIN-SUMARIO-2            TO REG-SUMRPT-SAL
042800     WRITE REG-SUMRPT-SAL
042900     MOVE SUM-GANANCIA             TO LIN-SUM-GANANCIA
043000     MOVE SUM-GANANCIA-PCT         TO LIN-SUM-GANANCIA-PCT
043100     MOVE LIN-SUMARIO-3            TO REG-SUMRPT-SAL
043200     WRITE REG-SUMRPT-SAL
043300     MOVE SUM-DRAWDOWN-MAX-PCT     TO LIN-SUM-DRAWDOWN-PCT
043400     MOVE LIN-SUMARIO-4            TO REG-SUMRPT-SAL
043500     WRITE REG-SUMRPT-SAL
043600     MOVE SUM-TOTAL-OPERACIONES    TO LIN-SUM-OPERACIONES
043700     MOVE LIN-SUMARIO-5            TO REG-SUMRPT-SAL
043800     WRITE REG-SUMRPT-SAL
043900     MOVE LIN-SUMARIO-GUION        TO REG-SUMRPT-SAL
044000     WRITE REG-SUMRPT-SAL
044100     MOVE WKS-FRACCIONES-RIESGO    TO WKS-MASCARA
044200     DISPLAY 'FRACCIONES DE RIESGO CONFIGURADAS: ' WKS-MASCARA
044300     MOVE SUM-TOTAL-OPERACIONES    TO WKS-MASCARA
044400     DISPLAY 'TOTAL DE OPERACIONES GRABADAS:      ' WKS-MASCARA.
044500 080-IMPRIME-RESUMEN-E. EXIT.
044600******************************************************************
044700*   CIERRA-ARCHIVOS - CIERRA LOS CUATRO ARCHIVOS DEL JOB.         *
044800******************************************************************
044900 090-CIERRA-ARCHIVOS.
045000     CLOSE MARKET-DATA TRADE-LOG EQUITY-FILE SUMMARY-REPORT.
045100 090-CIERRA-ARCHIVOS-E. EXIT.
