000100******************************************************************
000200* FECHA       : 09/03/1991                                       *
000300* PROGRAMADOR : J. ESCOBAR (JESC)                                *
000400* APLICACION  : MOTOR DE NEGOCIACION BTC/JPY                     *
000500* PROGRAMA    : BTCORE1                                          *
000600* TIPO        : BATCH (SUBPROGRAMA CALLED)                       *
000700* DESCRIPCION : SIMULA UNA CORRIDA COMPLETA DE BACKTEST SOBRE LA *
000800*             : TABLA DE VELAS, APLICANDO COMISIONES, SALIDAS DE *
000900*             : RIESGO (STOP-LOSS/TAKE-PROFIT/TRAILING-STOP) Y   *
001000*             : LA ESTRATEGIA DE GRID DE RANGO CON CONTROL DE    *
001100*             : FONDOS Y EXISTENCIA. ARMA EL RESUMEN FINAL.      *
001200* ARCHIVOS    : NINGUNO (TRABAJA SOLO SOBRE MEMORIA)             *
001300* ACCION (ES) : S=SIMULA SENAL, G=SIMULA GRID, R=RESUMEN         *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 241290                                           *
001600* NOMBRE      : MOTOR DE SIMULACION - NEGOCIACION BTC/JPY        *
001700* DESCRIPCION : SUBPROGRAMA DE CALCULO                           *
001800******************************************************************
001900*                  B I T A C O R A   D E   C A M B I O S         *
002000******************************************************************
002100* 09/03/1991 JESC BPM/RATIONAL 241290: VERSION INICIAL. SIMULA   *
002200*                 LA ESTRATEGIA DE CRUCE SMA UNICAMENTE, SIN     *
002300*                 SALIDAS DE RIESGO.                             *
002400* 17/07/1992 JESC BPM/RATIONAL 241345: SE AGREGAN LAS SALIDAS    *
002500*                 DE RIESGO (STOP-LOSS, TAKE-PROFIT, TRAILING)   *
002600*                 CON PRIORIDAD FIJA ENTRE ELLAS.                *
002700* 22/04/1994 JESC BPM/RATIONAL 241789: SE AGREGA LA SIMULACION   *
002800*                 DE LA ESTRATEGIA DE GRID DE RANGO CON CONTROL  *
002900*                 DE FONDOS (COMPRA) Y EXISTENCIA (VENTA).       *
003000* 30/01/1995 RMLR BPM/RATIONAL 241911: AJUSTE DE REDONDEO EN     *
003100*                 PRECIOS DE SALIDA Y EN EL VALOR DE PORTAFOLIO. *
003200* 11/09/1998 JESC BPM/RATIONAL 242207: REVISION Y2K. SE CONFIRMA *
003300*                 QUE NINGUN CAMPO DE FECHA DE ESTE PROGRAMA USA *
003400*                 AAAA DE DOS DIGITOS; SIN CAMBIOS.              *
003500* 14/03/1999 RMLR BPM/RATIONAL 242252: CIERRE DE REVISION Y2K.   *
003600* 06/06/2001 JESC BPM/RATIONAL 242513: SE ACLARA QUE TRAS UNA    *
003700*                 SALIDA DE RIESGO NO SE PERMITE NUEVA ENTRADA   *
003800*                 EN LA MISMA VELA (INSTRUCCION DEL DEPARTAMENTO)*
003900* 19/02/2004 GLMZ BPM/RATIONAL 242892: EN LA VENTA POR SENAL SE  *
004000*                 REGISTRA LA CANTIDAD EN CERO EN LA BITACORA,   *
004100*                 TRAS HABERSE YA LIQUIDADO LA POSICION          *
004200*                 (COMPORTAMIENTO HEREDADO, NO ALTERAR).         *
004300* 23/08/2007 GLMZ BPM/RATIONAL 243123: SE REESCRIBEN LOS CICLOS  *
004400*                 DE VENTANA COMO SECCIONES APARTE (NORMA DE     *
004500*                 PROGRAMACION ESTRUCTURADA DEL DEPARTAMENTO).   *
004600* 23/08/2007 GLMZ BPM/RATIONAL 243124: SE RECIBE LA TENDENCIA    *
004700*                 EMA-200 YA CALCULADA POR GRDENG1 (TBL-EMA200)  *
004800*                 PARA EVALUAR EL FILTRO DE CADA NIVEL DE GRID   *
004900*                 AQUI MISMO, DONDE SE CONOCE EL EFECTIVO REAL.  *
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    BTCORE1.
005300 AUTHOR.        J. ESCOBAR.
005400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - TARJETA Y NEGOCIACION.
005500 DATE-WRITTEN.  09/03/1991.
005600 DATE-COMPILED. 09/03/1991.
005700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*           AREAS DE TRABAJO PARA LA SIMULACION DEL BACKTEST     *
006900******************************************************************
007000 01  WKS-INDICES.
007100     05 WKS-T                       PIC 9(05) COMP VALUE ZERO.
007200     05 WKS-CONTADOR                PIC 9(05) COMP VALUE ZERO.
007300     05 WKS-CONTADOR-R REDEFINES WKS-CONTADOR
007400                                    PIC 9(05) COMP.
007500     05 WKS-CONTADOR-OPERACIONES    PIC 9(07) COMP VALUE ZERO.
007600     05 WKS-TOTAL-RIESGOS-ACTIVOS   PIC 9(01) COMP VALUE ZERO.
007700     05 FILLER                     PIC X(01) VALUE SPACES.
007800 01  WKS-CAJA.
007900     05 WKS-EFECTIVO                PIC S9(11)V9(2) VALUE ZERO.
008000     05 WKS-POSICION-CANT           PIC S9(3)V9(6)  VALUE ZERO.
008100     05 WKS-PRECIO-ENTRADA          PIC S9(9)V9(2)  VALUE ZERO.
008200     05 WKS-MAXIMO-DESDE-ENTRADA    PIC S9(9)V9(2)  VALUE ZERO.
008300     05 WKS-COMISION-TASA           PIC S9(1)V9(6)  VALUE ZERO.
008400     05 FILLER                     PIC X(01) VALUE SPACES.
008500 01  WKS-VALORES-RIESGO.
008600     05 WKS-SL-FRAC                 PIC S9(1)V9(5)  VALUE ZERO.
008700     05 WKS-TP-FRAC                 PIC S9(1)V9(5)  VALUE ZERO.
008800     05 WKS-TRAIL-FRAC              PIC S9(1)V9(5)  VALUE ZERO.
008900     05 FILLER                     PIC X(01) VALUE SPACES.
009000 01  WKS-VALORES-RIESGO-R REDEFINES WKS-VALORES-RIESGO.
009100*    --> VISTA EN TABLA DE LAS 3 FRACCIONES DE SALIDA DE RIESGO
009200*        PARA EL CONTEO GENERICO DE CUANTAS ESTAN CONFIGURADAS.
009300     05 WKS-FRACCION-TBL OCCURS 3 TIMES
009400                         INDEXED BY IX-FRAC
009500                         PIC S9(1)V9(5).
009600     05 FILLER                     PIC X(01) VALUE SPACES.
009700 77  WKS-BANDERA-SALIDA             PIC 9(01) VALUE ZERO.
009800     88 WKS-YA-SALIO                        VALUE 1.
010000 01  WKS-OPERACION-ACTUAL.
010100     05 WKS-TIPO-OPERACION          PIC X(20) VALUE SPACES.
010200     05 WKS-PRECIO-OPERACION        PIC S9(9)V9(2)  VALUE ZERO.
010300     05 WKS-CANTIDAD-OPERACION      PIC S9(3)V9(6)  VALUE ZERO.
010400     05 WKS-COMISION-OPERACION      PIC S9(9)V9(2)  VALUE ZERO.
010500     05 WKS-INGRESO-OPERACION       PIC S9(11)V9(2) VALUE ZERO.
010600     05 FILLER                     PIC X(01) VALUE SPACES.
010700 01  WKS-VALORES-PORTAFOLIO.
010800     05 WKS-VALOR-PORTAFOLIO        PIC S9(11)V9(2) VALUE ZERO.
010900     05 FILLER                     PIC X(01) VALUE SPACES.
011000 01  WKS-VALORES-DRAWDOWN.
011100     05 WKS-PICO-VALOR              PIC S9(11)V9(2) VALUE ZERO.
011200     05 WKS-DRAWDOWN-ACTUAL-PCT     PIC S9(3)V9(4)  VALUE ZERO.
011300     05 WKS-DRAWDOWN-MAX-PCT        PIC S9(3)V9(4)  VALUE ZERO.
011400******************************************************************
011500*   AREA DE DEPURACION - ULTIMO TIMESTAMP TRATADO, DESGLOSADA    *
011600*   EN ANIO/MES/DIA PARA DISPLAY DE DIAGNOSTICO EN SPOOL.        *
011700******************************************************************
011800     05 FILLER                     PIC X(01) VALUE SPACES.
011900 01  WKS-TIEMPO-DEPURA              PIC X(19) VALUE SPACES.
012000 01  WKS-TIEMPO-DEPURA-R REDEFINES WKS-TIEMPO-DEPURA.
012100     05 WKS-TD-ANIO                 PIC X(04).
012200     05 FILLER                      PIC X(01).
012300     05 WKS-TD-MES                  PIC X(02).
012400     05 FILLER                      PIC X(01).
012500     05 WKS-TD-DIA                  PIC X(02).
012600     05 FILLER                      PIC X(09).
012700 LINKAGE SECTION.
012800     COPY BTLINK1.
012900     COPY CNDREC1.
013000     COPY GRDREC1.
013100     COPY TRDREC1.
013200     COPY EQTREC1.
013300     COPY SUMREC1.
013400 PROCEDURE DIVISION USING LNK-BT-PARMS, WKS-TABLA-CANDLES,
013500                          WKS-TABLA-GRID, WKS-TABLA-TRDLOG,
013600                          WKS-TABLA-EQUITY, WKS-SUMARIO.
013700******************************************************************
013800*     SECCION PRINCIPAL - INICIALIZA, SIMULA SEGUN LA ESTRATEGIA *
013900*     PEDIDA, CALCULA EL DRAWDOWN MAXIMO Y ARMA EL RESUMEN.      *
014000******************************************************************
014100 000-MAIN SECTION.
014200     PERFORM 010-INICIALIZA
014300     EVALUATE TRUE
014400         WHEN LNK-ESTR-GRID
014500             PERFORM SIMULA-GRID
014600         WHEN OTHER
014700             PERFORM SIMULA-SENAL
014800     END-EVALUATE
014900     PERFORM CALCULA-DRAWDOWN-MAX
015000     PERFORM ARMA-RESUMEN
015100     GOBACK.
015200 000-MAIN-E. EXIT.
015300******************************************************************
015400*   010-INICIALIZA - DEJA EL EFECTIVO EN EL BALANCE INICIAL, LA   *
015500*   POSICION EN CERO Y TRAE LAS TASAS/FRACCIONES DEL AREA DE      *
015600*   ENLACE. LA TASA DE COMISION DEPENDE DE LA ESTRATEGIA (TAKER   *
015700*   PARA LAS DE SENAL, MAKER -REBATE- PARA GRID).                 *
015800******************************************************************
015900 010-INICIALIZA SECTION.
016000     MOVE LNK-BALANCE-INICIAL TO WKS-EFECTIVO
016100     MOVE ZERO TO WKS-POSICION-CANT
016200     MOVE ZERO TO WKS-PRECIO-ENTRADA
016300     MOVE ZERO TO WKS-MAXIMO-DESDE-ENTRADA
016400     MOVE ZERO TO WKS-TOTAL-TRDLOG
016500     MOVE ZERO TO WKS-TOTAL-EQUITY
016600     MOVE ZERO TO WKS-CONTADOR-OPERACIONES
016700     MOVE LNK-SL-PCT    TO WKS-SL-FRAC
016800     MOVE LNK-TP-PCT    TO WKS-TP-FRAC
016900     MOVE LNK-TRAIL-PCT TO WKS-TRAIL-FRAC
017000     PERFORM CUENTA-RIESGOS-CONFIGURADOS
017100     IF LNK-ESTR-GRID
017200         MOVE LNK-COMISION-MAKER TO WKS-COMISION-TASA
017300     ELSE
017400         MOVE LNK-COMISION-TAKER TO WKS-COMISION-TASA
017500     END-IF.
017600 010-INICIALIZA-E. EXIT.
017700******************************************************************
017800*   CUENTA-RIESGOS-CONFIGURADOS - CUENTA CUANTAS DE LAS 3         *
017900*   FRACCIONES DE SALIDA DE RIESGO VIENEN CONFIGURADAS (MAYOR A   *
018000*   CERO), PARA EL RENGLON DE DIAGNOSTICO DEL SPOOL.              *
018100******************************************************************
018200 CUENTA-RIESGOS-CONFIGURADOS SECTION.
018300     MOVE ZERO TO WKS-TOTAL-RIESGOS-ACTIVOS
018400     SET IX-FRAC TO 1
018500     PERFORM CUENTA-UN-RIESGO UNTIL IX-FRAC > 3.
018600 CUENTA-RIESGOS-CONFIGURADOS-E. EXIT.
018700 CUENTA-UN-RIESGO SECTION.
018800     IF WKS-FRACCION-TBL (IX-FRAC) > 0
018900         ADD 1 TO WKS-TOTAL-RIESGOS-ACTIVOS
019000     END-IF
019100     SET IX-FRAC UP BY 1.
019200 CUENTA-UN-RIESGO-E. EXIT.
019300******************************************************************
019400*   SIMULA-SENAL - RECORRE LA TABLA DE VELAS VELA POR VELA PARA   *
019500*   LAS ESTRATEGIAS DE SENAL (SMA/MACD/DONCHIAN), APLICANDO       *
019600*   SALIDAS DE RIESGO ANTES DE LA COMPRA O VENTA POR SENAL.       *
019700******************************************************************
019800 SIMULA-SENAL SECTION.
019900     MOVE 1 TO WKS-T
020000     PERFORM SIMULA-SENAL-1-VELA UNTIL WKS-T > WKS-TOTAL-CANDLES.
020100 SIMULA-SENAL-E. EXIT.
020200 SIMULA-SENAL-1-VELA SECTION.
020300     MOVE ZERO TO WKS-BANDERA-SALIDA
020400     IF WKS-POSICION-CANT > 0
020500         PERFORM ACTUALIZA-MAXIMO-ENTRADA
020600         PERFORM EVALUA-SALIDAS-RIESGO
020700     END-IF
020800     IF NOT WKS-YA-SALIO
020900         IF TBL-SIGNAL (WKS-T) = 1 AND WKS-POSICION-CANT = 0
021000             PERFORM EJECUTA-COMPRA
021100         END-IF
021200         IF TBL-SIGNAL (WKS-T) = -1 AND WKS-POSICION-CANT > 0
021300             PERFORM EJECUTA-VENTA-SENAL
021400         END-IF
021500     END-IF
021600     PERFORM ACUMULA-EQUITY
021700     ADD 1 TO WKS-T.
021800 SIMULA-SENAL-1-VELA-E. EXIT.
021900******************************************************************
022000*   ACTUALIZA-MAXIMO-ENTRADA - EL MAXIMO DESDE LA ENTRADA SE      *
022100*   ACTUALIZA CON EL MAXIMO DE LA VELA ANTES DE PROBAR SALIDAS.   *
022200******************************************************************
022300 ACTUALIZA-MAXIMO-ENTRADA SECTION.
022400     IF TBL-HIGH (WKS-T) > WKS-MAXIMO-DESDE-ENTRADA
022500         MOVE TBL-HIGH (WKS-T) TO WKS-MAXIMO-DESDE-ENTRADA
022600     END-IF.
022700 ACTUALIZA-MAXIMO-ENTRADA-E. EXIT.
022800******************************************************************
022900*   EVALUA-SALIDAS-RIESGO - PRUEBA STOP-LOSS, LUEGO TAKE-PROFIT,  *
023000*   LUEGO TRAILING-STOP, EN ESE ORDEN FIJO (INSTRUCCION 241345).  *
023100*   LA PRIMERA QUE DISPARE ES LA QUE SE EJECUTA; LAS SIGUIENTES   *
023200*   NO SE PRUEBAN YA (INSTRUCCION 242513: NO HAY REENTRADA EN LA  *
023300*   MISMA VELA TRAS UNA SALIDA DE RIESGO).                       *
023400******************************************************************
023500 EVALUA-SALIDAS-RIESGO SECTION.
023600     IF WKS-SL-FRAC > 0
023700         COMPUTE WKS-PRECIO-OPERACION ROUNDED =
023800             WKS-PRECIO-ENTRADA * (1 - WKS-SL-FRAC)
023900         IF TBL-LOW (WKS-T) <= WKS-PRECIO-OPERACION
024000             MOVE 'SELL (STOP_LOSS)' TO WKS-TIPO-OPERACION
024100             MOVE 1 TO WKS-BANDERA-SALIDA
024200         END-IF
024300     END-IF
024400     IF NOT WKS-YA-SALIO AND WKS-TP-FRAC > 0
024500         COMPUTE WKS-PRECIO-OPERACION ROUNDED =
024600             WKS-PRECIO-ENTRADA * (1 + WKS-TP-FRAC)
024700         IF TBL-HIGH (WKS-T) >= WKS-PRECIO-OPERACION
024800             MOVE 'SELL (TAKE_PROFIT)' TO WKS-TIPO-OPERACION
024900             MOVE 1 TO WKS-BANDERA-SALIDA
025000         END-IF
025100     END-IF
025200     IF NOT WKS-YA-SALIO AND WKS-TRAIL-FRAC > 0
025300         COMPUTE WKS-PRECIO-OPERACION ROUNDED =
025400             WKS-MAXIMO-DESDE-ENTRADA * (1 - WKS-TRAIL-FRAC)
025500         IF TBL-LOW (WKS-T) <= WKS-PRECIO-OPERACION
025600             MOVE 'SELL (TRAILING_STOP)' TO WKS-TIPO-OPERACION
025700             MOVE 1 TO WKS-BANDERA-SALIDA
025800         END-IF
025900     END-IF
026000     IF WKS-YA-SALIO
026100         PERFORM EJECUTA-SALIDA-RIESGO
026200     END-IF.
026300 EVALUA-SALIDAS-RIESGO-E. EXIT.
026400******************************************************************
026500*   EJECUTA-SALIDA-RIESGO - LIQUIDA TODA LA POSICION AL PRECIO    *
026600*   DISPARADOR (NO AL CIERRE, SIN DESLIZAMIENTO). LA CANTIDAD SE  *
026700*   GRABA EN CERO EN LA BITACORA (SE GRABA TRAS VACIAR LA         *
026800*   POSICION - INSTRUCCION 242892).                               *
026900******************************************************************
027000 EJECUTA-SALIDA-RIESGO SECTION.
027100     COMPUTE WKS-INGRESO-OPERACION ROUNDED =
027200         WKS-POSICION-CANT * WKS-PRECIO-OPERACION
027300     COMPUTE WKS-COMISION-OPERACION ROUNDED =
027400         WKS-INGRESO-OPERACION * WKS-COMISION-TASA
027500     COMPUTE WKS-EFECTIVO =
027600         WKS-INGRESO-OPERACION - WKS-COMISION-OPERACION
027700     MOVE ZERO TO WKS-POSICION-CANT
027800     MOVE ZERO TO WKS-CANTIDAD-OPERACION
027900     PERFORM GRABA-OPERACION.
028000 EJECUTA-SALIDA-RIESGO-E. EXIT.
028100******************************************************************
028200*   EJECUTA-COMPRA - INVIERTE TODO EL EFECTIVO DISPONIBLE. LA     *
028300*   COMISION SE DESCUENTA PRIMERO Y LA CANTIDAD SE CALCULA SOBRE  *
028400*   EL REMANENTE (INSTRUCCION 241290).                            *
028500******************************************************************
028600 EJECUTA-COMPRA SECTION.
028700     COMPUTE WKS-COMISION-OPERACION ROUNDED =
028800         WKS-EFECTIVO * WKS-COMISION-TASA
028900     COMPUTE WKS-CANTIDAD-OPERACION ROUNDED =
029000         (WKS-EFECTIVO - WKS-COMISION-OPERACION) / TBL-CLOSE (WKS-T)
029100     MOVE WKS-CANTIDAD-OPERACION TO WKS-POSICION-CANT
029200     MOVE TBL-CLOSE (WKS-T) TO WKS-PRECIO-ENTRADA
029300     MOVE TBL-CLOSE (WKS-T) TO WKS-MAXIMO-DESDE-ENTRADA
029400     MOVE ZERO TO WKS-EFECTIVO
029500     MOVE 'BUY' TO WKS-TIPO-OPERACION
029600     MOVE TBL-CLOSE (WKS-T) TO WKS-PRECIO-OPERACION
029700     PERFORM GRABA-OPERACION.
029800 EJECUTA-COMPRA-E. EXIT.
029900******************************************************************
030000*   EJECUTA-VENTA-SENAL - LIQUIDA LA POSICION AL CIERRE CUANDO LA *
030100*   SENAL DE VENTA LLEGA. LA CANTIDAD TAMBIEN SE GRABA EN CERO    *
030200*   EN LA BITACORA (MISMO COMPORTAMIENTO HEREDADO 242892).        *
030300******************************************************************
030400 EJECUTA-VENTA-SENAL SECTION.
030500     COMPUTE WKS-INGRESO-OPERACION ROUNDED =
030600         WKS-POSICION-CANT * TBL-CLOSE (WKS-T)
030700     COMPUTE WKS-COMISION-OPERACION ROUNDED =
030800         WKS-INGRESO-OPERACION * WKS-COMISION-TASA
030900     COMPUTE WKS-EFECTIVO =
031000         WKS-INGRESO-OPERACION - WKS-COMISION-OPERACION
031100     MOVE ZERO TO WKS-POSICION-CANT
031200     MOVE 'SELL (SIGNAL)' TO WKS-TIPO-OPERACION
031300     MOVE TBL-CLOSE (WKS-T) TO WKS-PRECIO-OPERACION
031400     MOVE ZERO TO WKS-CANTIDAD-OPERACION
031500     PERFORM GRABA-OPERACION.
031600 EJECUTA-VENTA-SENAL-E. EXIT.
031700******************************************************************
031800*   SIMULA-GRID - RECORRE LA TABLA DE VELAS VELA POR VELA PARA    *
031900*   LA ESTRATEGIA DE GRID DE RANGO, EVALUANDO CADA NIVEL EN       *
032000*   ORDEN ASCENDENTE CON CONTROL DE FONDOS (COMPRA) Y DE          *
032100*   EXISTENCIA (VENTA). EL NIVEL MAS ALTO NUNCA VENDE (242512).   *
032200******************************************************************
032300 SIMULA-GRID SECTION.
032400     MOVE 1 TO WKS-T
032500     PERFORM SIMULA-GRID-1-VELA UNTIL WKS-T > WKS-TOTAL-CANDLES.
032600 SIMULA-GRID-E. EXIT.
032700 SIMULA-GRID-1-VELA SECTION.
032800     SET IX-GRD TO 1
032900     PERFORM EVALUA-GRID-NIVEL UNTIL IX-GRD > WKS-TOTAL-GRID-NIVELES
033000     PERFORM ACUMULA-EQUITY
033100     ADD 1 TO WKS-T.
033200 SIMULA-GRID-1-VELA-E. EXIT.
033300 EVALUA-GRID-NIVEL SECTION.
033400     IF GRD-SIN-POSICION (IX-GRD)
033500         PERFORM EVALUA-COMPRA-GRID-NIVEL
033600     ELSE
033700         IF IX-GRD < WKS-TOTAL-GRID-NIVELES
033800             PERFORM EVALUA-VENTA-GRID-NIVEL
033900         END-IF
034000     END-IF
034100     SET IX-GRD UP BY 1.
034200 EVALUA-GRID-NIVEL-E. EXIT.
034300******************************************************************
034400*   EVALUA-COMPRA-GRID-NIVEL - UN NIVEL SIN POSICION COMPRA       *
034500*   CUANDO EL MINIMO DE LA VELA LO TOCA, SALVO QUE EL FILTRO      *
034600*   EMA-200 ESTE ACTIVO Y EL NIVEL QUEDE BAJO LA TENDENCIA (UNA   *
034700*   TENDENCIA NO DEFINIDA SE TRATA COMO CERO - 242891, POR LO QUE *
034800*   LA COMPRA PROSIGUE AL INICIO DE LA SERIE). SOLO SE EJECUTA SI *
034900*   EL EFECTIVO ALCANZA PARA EL COSTO MAS LA COMISION.            *
035000******************************************************************
035100 EVALUA-COMPRA-GRID-NIVEL SECTION.
035200     IF TBL-LOW (WKS-T) > GRD-PRECIO (IX-GRD)
035300         GO TO EVALUA-COMPRA-GRID-NIVEL-E
035400     END-IF
035500     IF LNK-GRID-FILTRO-ON
035600        AND TBL-EMA200-DEFINIDA (WKS-T)
035700        AND GRD-PRECIO (IX-GRD) < TBL-EMA200 (WKS-T)
035800         GO TO EVALUA-COMPRA-GRID-NIVEL-E
035900     END-IF
036000     COMPUTE WKS-INGRESO-OPERACION ROUNDED =
036100         GRD-PRECIO (IX-GRD) * LNK-GRID-CANTIDAD
036200     COMPUTE WKS-COMISION-OPERACION ROUNDED =
036300         WKS-INGRESO-OPERACION * WKS-COMISION-TASA
036400     IF WKS-EFECTIVO < WKS-INGRESO-OPERACION + WKS-COMISION-OPERACION
036500         GO TO EVALUA-COMPRA-GRID-NIVEL-E
036600     END-IF
036700     COMPUTE WKS-EFECTIVO =
036800         WKS-EFECTIVO - WKS-INGRESO-OPERACION - WKS-COMISION-OPERACION
036900     ADD LNK-GRID-CANTIDAD TO WKS-POSICION-CANT
037000     MOVE 1 TO GRD-STATUS (IX-GRD)
037100     MOVE 'GRID_BUY' TO WKS-TIPO-OPERACION
037200     MOVE GRD-PRECIO (IX-GRD) TO WKS-PRECIO-OPERACION
037300     MOVE LNK-GRID-CANTIDAD TO WKS-CANTIDAD-OPERACION
037400     PERFORM GRABA-OPERACION.
037500 EVALUA-COMPRA-GRID-NIVEL-E. EXIT.
037600******************************************************************
037700*   EVALUA-VENTA-GRID-NIVEL - UN NIVEL CON POSICION VENDE AL      *
037800*   PRECIO DEL SIGUIENTE NIVEL CUANDO EL MAXIMO DE LA VELA LO     *
037900*   TOCA. SOLO SE EJECUTA SI LA EXISTENCIA ALCANZA LA CANTIDAD    *
038000*   POR NIVEL (CONTROL DE EXISTENCIA, INSTRUCCION 241789).        *
038100******************************************************************
038200 EVALUA-VENTA-GRID-NIVEL SECTION.
038300     SET IX-GRD UP BY 1
038400     IF TBL-HIGH (WKS-T) < GRD-PRECIO (IX-GRD)
038500         SET IX-GRD DOWN BY 1
038600         GO TO EVALUA-VENTA-GRID-NIVEL-E
038700     END-IF
038800     IF WKS-POSICION-CANT < LNK-GRID-CANTIDAD
038900         SET IX-GRD DOWN BY 1
039000         GO TO EVALUA-VENTA-GRID-NIVEL-E
039100     END-IF
039200     COMPUTE WKS-INGRESO-OPERACION ROUNDED =
039300         GRD-PRECIO (IX-GRD) * LNK-GRID-CANTIDAD
039400     COMPUTE WKS-COMISION-OPERACION ROUNDED =
039500         WKS-INGRESO-OPERACION * WKS-COMISION-TASA
039600     COMPUTE WKS-EFECTIVO =
039700         WKS-EFECTIVO + WKS-INGRESO-OPERACION - WKS-COMISION-OPERACION
039800     SUBTRACT LNK-GRID-CANTIDAD FROM WKS-POSICION-CANT
039900     SET IX-GRD DOWN BY 1
040000     MOVE 0 TO GRD-STATUS (IX-GRD)
040100     MOVE 'GRID_SELL' TO WKS-TIPO-OPERACION
040200     SET IX-GRD UP BY 1
040300     MOVE GRD-PRECIO (IX-GRD) TO WKS-PRECIO-OPERACION
040400     SET IX-GRD DOWN BY 1
040500     MOVE LNK-GRID-CANTIDAD TO WKS-CANTIDAD-OPERACION
040600     PERFORM GRABA-OPERACION.
040700 EVALUA-VENTA-GRID-NIVEL-E. EXIT.
040800******************************************************************
040900*   GRABA-OPERACION - ANOTA UNA OPERACION EN EL CONTADOR GENERAL  *
041000*   DE OPERACIONES (SIEMPRE) Y, SI SE PIDIO EL DETALLE COMPLETO   *
041100*   (LNK-ESCRIBE-DETALLE), EN LA TABLA DE BITACORA EN MEMORIA.    *
041200*   EL OPTIMIZADOR CORRE CON EL DETALLE APAGADO (INSTRUCCION      *
041300*   241789) PARA NO LLENAR LA TABLA EN CADA UNA DE LAS CORRIDAS.  *
041400******************************************************************
041500 GRABA-OPERACION SECTION.
041600     ADD 1 TO WKS-CONTADOR-OPERACIONES
041700     IF LNK-SI-ESCRIBE-DETALLE
041800         ADD 1 TO WKS-TOTAL-TRDLOG
041900         MOVE TBL-TIMESTAMP (WKS-T)
042000                     TO TBL-TRD-TIMESTAMP (WKS-TOTAL-TRDLOG)
042100         MOVE WKS-TIPO-OPERACION
042200                     TO TBL-TRD-TIPO      (WKS-TOTAL-TRDLOG)
042300         MOVE WKS-PRECIO-OPERACION
042400                     TO TBL-TRD-PRECIO    (WKS-TOTAL-TRDLOG)
042500         MOVE WKS-CANTIDAD-OPERACION
042600                     TO TBL-TRD-CANTIDAD  (WKS-TOTAL-TRDLOG)
042700         MOVE WKS-COMISION-OPERACION
042800                     TO TBL-TRD-COMISION  (WKS-TOTAL-TRDLOG)
042900     END-IF
043000     MOVE TBL-TIMESTAMP (WKS-T) TO WKS-TIEMPO-DEPURA.
043100 GRABA-OPERACION-E. EXIT.
043200******************************************************************
043300*   ACUMULA-EQUITY - AGREGA UN REGISTRO DE PATRIMONIO POR VELA    *
043400*   (EFECTIVO MAS POSICION VALUADA AL CIERRE). SE MANTIENE EN     *
043500*   MEMORIA SIEMPRE, PUES EL DRAWDOWN MAXIMO SE CALCULA SOBRE     *
043600*   ELLA AL FINAL DE LA CORRIDA, SIN IMPORTAR LNK-ESCRIBE-DETALLE.*
043700******************************************************************
043800 ACUMULA-EQUITY SECTION.
043900     COMPUTE WKS-VALOR-PORTAFOLIO ROUNDED =
044000         WKS-EFECTIVO + (WKS-POSICION-CANT * TBL-CLOSE (WKS-T))
044100     ADD 1 TO WKS-TOTAL-EQUITY
044200     MOVE TBL-TIMESTAMP (WKS-T)   TO TBL-EQT-TIMESTAMP (WKS-TOTAL-EQUITY)
044300     MOVE WKS-VALOR-PORTAFOLIO    TO TBL-EQT-VALOR     (WKS-TOTAL-EQUITY).
044400 ACUMULA-EQUITY-E. EXIT.
044500******************************************************************
044600*   CALCULA-DRAWDOWN-MAX - PICO CORRIENTE SOBRE LA SERIE DE       *
044700*   PATRIMONIO; DRAWDOWN = (PICO - VALOR)/PICO; EL MAXIMO DE LA   *
044800*   SERIE ES EL DRAWDOWN MAXIMO. SERIE VACIA DA CERO (241911).    *
044900******************************************************************
045000 CALCULA-DRAWDOWN-MAX SECTION.
045100     MOVE ZERO TO WKS-PICO-VALOR WKS-DRAWDOWN-MAX-PCT
045200     IF WKS-TOTAL-EQUITY > 0
045300         SET IX-EQT TO 1
045400         MOVE TBL-EQT-VALOR (1) TO WKS-PICO-VALOR
045500         PERFORM EVALUA-DRAWDOWN-1-REG
045600                 UNTIL IX-EQT > WKS-TOTAL-EQUITY
045700     END-IF.
045800 CALCULA-DRAWDOWN-MAX-E. EXIT.
045900 EVALUA-DRAWDOWN-1-REG SECTION.
046000     IF TBL-EQT-VALOR (IX-EQT) > WKS-PICO-VALOR
046100         MOVE TBL-EQT-VALOR (IX-EQT) TO WKS-PICO-VALOR
046200     END-IF
046300     IF WKS-PICO-VALOR > 0
046400         COMPUTE WKS-DRAWDOWN-ACTUAL-PCT ROUNDED =
046500             ((WKS-PICO-VALOR - TBL-EQT-VALOR (IX-EQT))
046600                 / WKS-PICO-VALOR) * 100
046700         IF WKS-DRAWDOWN-ACTUAL-PCT > WKS-DRAWDOWN-MAX-PCT
046800             MOVE WKS-DRAWDOWN-ACTUAL-PCT TO WKS-DRAWDOWN-MAX-PCT
046900         END-IF
047000     END-IF
047100     SET IX-EQT UP BY 1.
047200 EVALUA-DRAWDOWN-1-REG-E. EXIT.
047300******************************************************************
047400*   ARMA-RESUMEN - CARGA LOS CAMPOS DEL RESUMEN FINAL DE LA       *
047500*   CORRIDA (WKS-SUMARIO) PARA QUE EL PROGRAMA LLAMADOR LOS       *
047600*   IMPRIMA O LOS ACUMULE EN EL BARRIDO DEL OPTIMIZADOR.          *
047700******************************************************************
047800 ARMA-RESUMEN SECTION.
047900     MOVE LNK-BALANCE-INICIAL TO SUM-BALANCE-INICIAL
048000     IF WKS-TOTAL-EQUITY > 0
048100         MOVE TBL-EQT-VALOR (WKS-TOTAL-EQUITY) TO SUM-VALOR-FINAL
048200     ELSE
048300         MOVE LNK-BALANCE-INICIAL TO SUM-VALOR-FINAL
048400     END-IF
048500     COMPUTE SUM-GANANCIA = SUM-VALOR-FINAL - SUM-BALANCE-INICIAL
048600     IF LNK-BALANCE-INICIAL > 0
048700         COMPUTE SUM-GANANCIA-PCT ROUNDED =
048800             (SUM-GANANCIA / LNK-BALANCE-INICIAL) * 100
048900     END-IF
049000     MOVE WKS-DRAWDOWN-MAX-PCT  TO SUM-DRAWDOWN-MAX-PCT
049100     MOVE WKS-CONTADOR-OPERACIONES TO SUM-TOTAL-OPERACIONES.
049200 ARMA-RESUMEN-E. EXIT.
