000100******************************************************************
000200*              T A B L A   D E   N I V E L E S   G R I D         *
000300******************************************************************
000400* COPY       : GRDREC1                                           *
000500* APLICACION : MOTOR DE NEGOCIACION BTC/JPY                      *
000600* DESCRIPCION: ESTADO DE CADA NIVEL DE LA ESTRATEGIA DE GRID     *
000700*              DE RANGO (PRECIO Y BANDERA DE POSICION).          *
000800*              TOPE 101 NIVELES (N+1 CON N HASTA 100).           *
000900* AUTOR      : J. ESCOBAR (JESC)                                 *
001000* FECHA      : 09/03/1991                                        *
001100******************************************************************
001200 01  WKS-TABLA-GRID.
001300     05 WKS-TOTAL-GRID-NIVELES     PIC 9(05) COMP VALUE ZEROS.
001400     05 WKS-GRID-NIVEL OCCURS 101 TIMES
001500                       INDEXED BY IX-GRD.
001600        10 GRD-PRECIO              PIC S9(9)V9(2).
001700        10 GRD-STATUS              PIC 9(01) VALUE ZERO.
001800            88 GRD-SIN-POSICION             VALUE 0.
001900            88 GRD-HOLDING                  VALUE 1.
002000     05 FILLER                     PIC X(01) VALUE SPACES.
