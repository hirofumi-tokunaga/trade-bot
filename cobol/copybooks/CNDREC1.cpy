000100******************************************************************
000200*              M A E S T R O   D E   V E L A S   B T C / J P Y    *
000300******************************************************************
000400* COPY       : CNDREC1                                           *
000500* APLICACION : MOTOR DE NEGOCIACION BTC/JPY                      *
000600* DESCRIPCION: LAYOUT DE LA VELA HORARIA DE MERCADO (MARKET-DATA)*
000700*              Y TABLA EN MEMORIA PARA VENTANAS MOVILES.         *
000800* AUTOR      : J. ESCOBAR (JESC)                                 *
000900* FECHA      : 09/03/1991                                        *
001000******************************************************************
001100 01  REG-CANDLE.
001200     05 CND-TIMESTAMP              PIC X(19).
001300     05 CND-OPEN                   PIC S9(9)V9(2).
001400     05 CND-HIGH                   PIC S9(9)V9(2).
001500     05 CND-LOW                    PIC S9(9)V9(2).
001600     05 CND-CLOSE                  PIC S9(9)V9(2).
001700     05 CND-VOLUME                 PIC S9(9)V9(6).
001800     05 FILLER                     PIC X(01) VALUE SPACES.
001900******************************************************************
002000*        T A B L A   D E   V E L A S   E N   M E M O R I A       *
002100*   TOPE 8,760 REGISTROS (1 ANIO DE VELAS HORARIAS) - REQUERIDO  *
002200*   PARA VENTANAS MOVILES CON ACCESO ALEATORIO (SMA/MACD/ATR).   *
002300*   19/05/1994 RMLR BPM/RATIONAL 241790: SE AGREGA TENDENCIA     *
002400*   EMA-200 POR VELA PARA USO DEL FILTRO DE LA ESTRATEGIA GRID.  *
002500*   14/11/2008 GLMZ BPM/RATIONAL 243343: SE AGREGA TBL-TR, EL    *
002600*   RANGO VERDADERO YA CALCULADO DE CADA VELA, PARA QUE EL       *
002700*   PROMEDIO MOVIL DE ATR-14 (SGNENG1) SUME EL RANGO VERDADERO   *
002800*   COMPLETO DE CADA VELA HISTORICA DE LA VENTANA.               *
002900******************************************************************
003000 01  WKS-TABLA-CANDLES.
003100     05 WKS-TOTAL-CANDLES          PIC 9(05) COMP VALUE ZEROS.
003200     05 WKS-CANDLE-ITEM OCCURS 8760 TIMES
003300                        INDEXED BY IX-CND.
003400        10 TBL-TIMESTAMP           PIC X(19).
003500        10 TBL-OPEN                PIC S9(9)V9(2).
003600        10 TBL-HIGH                PIC S9(9)V9(2).
003700        10 TBL-LOW                 PIC S9(9)V9(2).
003800        10 TBL-CLOSE               PIC S9(9)V9(2).
003900        10 TBL-VOLUME              PIC S9(9)V9(6).
004000        10 TBL-SIGNAL              PIC S9(1) COMP VALUE ZERO.
004100        10 TBL-EMA200              PIC S9(9)V9(6) VALUE ZERO.
004200        10 TBL-EMA200-BANDERA      PIC 9(01) COMP VALUE ZERO.
004300            88 TBL-EMA200-DEFINIDA         VALUE 1.
004400        10 TBL-TR                  PIC S9(9)V9(6) VALUE ZERO.
004500     05 FILLER                     PIC X(01) VALUE SPACES.
